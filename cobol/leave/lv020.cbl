000100 IDENTIFICATION            DIVISION.
000200*
000300 PROGRAM-ID.               LV020.
000400 AUTHOR.                   V B COEN.
000500 INSTALLATION.             APPLEWOOD COMPUTERS.
000600 DATE-WRITTEN.             14/06/85.
000700 DATE-COMPILED.
000800 SECURITY.                 APPLEWOOD COMPUTERS - PAYROLL/HR
000900                           DIVISION.  INTERNAL USE ONLY.
001000*
001100*    REMARKS.              LVAPPR - APPROVES A PENDING LEAVE
001200*                          APPLICATION.  CALLED BY LV001
001300*                          (LVTRDRV) ONCE PER "P" TRANSACTION.
001400*
001500*                          STATUS IS OVERWRITTEN TO APPROVED
001600*                          UNCONDITIONALLY - HR DO NOT REQUIRE
001700*                          THE RECORD TO STILL BE PENDING, A
001800*                          RE-APPROVAL SIMPLY RE-STAMPS IT.
001900*
002000*                          FOR ANNUAL LEAVE ONLY, THE DAY COUNT
002100*                          IS POSTED TO THE BALANCE HELD FOR
002200*                          THE YEAR OF THE LEAVE'S OWN START
002300*                          DATE, NOT THE CURRENT YEAR.
002400*
002500*    CALLED MODULES.       LV900 (LVBALSB) - BALANCE LOOKUP,
002600*                          POST AND DAY-COUNT COMPUTATION.
002700*
002800*    FILES USED.           LVLEAVE - LEAVE MASTER, I-O, HELD
002900*                          OPEN FOR THE LIFE OF THE RUN.
003000*
003100*    ERROR MESSAGES USED.  LV021, LV022.
003200*
003300*-----------------------------------------------------------
003400* CHANGE LOG.
003500*-----------------------------------------------------------
003600* 14/06/85 VBC - CREATED.
003700* 21/08/86 VBC - APPROVED-BY NOW TAKEN FROM LT-ACTOR-EMP-NO,
003800*                WAS BEING LEFT ZERO ON THE FIRST CUT.
003900* 30/03/93 VBC - BALANCE NOW POSTED FOR THE YEAR OF THE LEAVE'S
004000*                START DATE, NOT TODAY'S YEAR - PICKED UP DURING
004100*                YEAR-END TESTING, HR WANTED THE FORMER.
004200* 19/11/98 VBC - Y2K REVIEW.  DATE FIELDS ALREADY CCYYMMDD - NO
004300*                CODE CHANGE REQUIRED.  SIGNED OFF SC.
004400* 22/04/03 VBC - RESPONDS TO LV-CD-FN-CLOSE-FILES SO LV001 CAN
004500*                CLOSE US DOWN CLEANLY AT EOJ.
004600* 06/02/07 VBC - REQ 4471.  SWITCHED TYPE COMPARE TO THE
004700*                88-LEVEL IN WSLVLEAV RATHER THAN A LITERAL.
004800* 14/09/09 VBC - REQ 5188.  DROPPED THE LV-VALID-LEAVE-TYPE CLASS
004900*                TEST AND THE UPSI-0 TRACE SWITCH - NEITHER WAS
005000*                EVER TESTED IN THIS PROGRAM.  THE TYPE IS ALREADY
005100*                VALIDATED ONCE, AT INTAKE, BY LV010 - APPROVAL
005200*                TIME IS TOO LATE TO BE REJECTING A LEAVE TYPE.
005300*-----------------------------------------------------------
005400*
005500 ENVIRONMENT               DIVISION.
005600 CONFIGURATION             SECTION.
005700 SPECIAL-NAMES.
005800     C01                   IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT              SECTION.
006100 FILE-CONTROL.
006200     SELECT LV-LEAVE-FILE    ASSIGN TO "LVLEAVE"
006300         ORGANIZATION       IS INDEXED
006400         ACCESS MODE        IS DYNAMIC
006500         RECORD KEY         IS LV-LEAVE-ID
006600         ALTERNATE RECORD KEY IS LV-EMPLOYEE-NO
006700                            WITH DUPLICATES
006800         FILE STATUS        IS WS-LEAVE-FILE-STATUS.
006900*
007000 DATA                      DIVISION.
007100 FILE                      SECTION.
007200 FD  LV-LEAVE-FILE
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 272 CHARACTERS.
007500     COPY "wslvleav.cob".
007600*
007700 WORKING-STORAGE           SECTION.
007800 77  PROG-NAME             PIC X(15)  VALUE "LV020 (1.05)".
007900*
008000     COPY "wslvdate.cob".
008100*
008200 01  WS-SWITCHES.
008300     03  WS-LEAVE-FILE-OPEN-SW  PIC X  VALUE "N".
008400         88  WS-LEAVE-FILE-IS-OPEN     VALUE "Y".
008500     03  FILLER                 PIC X.
008600*
008700 01  WS-LEAVE-FILE-STATUS-GROUP.
008800     03  WS-LEAVE-FILE-STATUS   PIC XX  VALUE ZERO.
008900         88  WS-LEAVE-FILE-OK             VALUE "00" "97".
009000         88  WS-LEAVE-FILE-NOT-FOUND      VALUE "35".
009100     03  FILLER                 PIC X.
009200*
009300 01  WS-ERROR-MESSAGES.
009400     03  LV021        PIC X(45)
009500         VALUE "LV021 LEAVE FILE OPEN FAILED, STATUS=".
009600     03  LV022        PIC X(45)
009700         VALUE "Leave application not found".
009800     03  LV023        PIC X(45)
009900         VALUE "LV023 UNABLE TO REWRITE LEAVE RECORD".
010000     03  FILLER       PIC X(5).
010100*
010200 LINKAGE                   SECTION.
010300     COPY "wslvtran.cob".
010400     COPY "wslvcall.cob".
010500*
010600 PROCEDURE DIVISION USING LV-TRANS-RECORD LV-CALL-DATA.
010700*
010800 0000-MAIN-LOGIC.
010900*    LV001 SENDS FUNCTION "X" AT END OF JOB TO GET US TO CLOSE
011000*    THE LEAVE FILE DOWN - NO APPROVAL WORK HAPPENS ON THAT CALL.
011100     IF LV-CD-FN-CLOSE-FILES
011200         PERFORM 0900-CLOSE-LEAVE-FILE THRU 0900-EXIT
011300         GO TO 0000-EXIT.
011400     MOVE ZERO                TO LV-CD-RETURN-CODE.
011500     MOVE SPACES              TO LV-CD-MSG.
011600     PERFORM 0100-CHECK-FILE-OPEN THRU 0100-EXIT.
011700     IF NOT LV-CD-OK
011800         GO TO 0000-EXIT.
011900     PERFORM 1000-APPROVE-LEAVE THRU 1000-EXIT.
012000 0000-EXIT.
012100     EXIT PROGRAM.
012200*
012300*----------------------------------------------------------
012400* FILE STAYS OPEN FOR THE LIFE OF THE RUN - LV001 CALLS US
012500* ONCE PER "P" TRANSACTION, BUT ONLY THE FIRST CALL OPENS IT.
012600*----------------------------------------------------------
012700 0100-CHECK-FILE-OPEN.
012800     IF WS-LEAVE-FILE-IS-OPEN
012900         GO TO 0100-EXIT.
013000     OPEN I-O LV-LEAVE-FILE.
013100*    STATUS 35 - FILE DOESN'T EXIST YET.  THIS SHOULD NOT HAPPEN
013200*    IN PRACTICE SINCE LV010 WILL HAVE CREATED IT ALREADY, BUT WE
013300*    COVER IT ANYWAY RATHER THAN ABEND ON A BLANK SITE.
013400     IF WS-LEAVE-FILE-NOT-FOUND
013500         OPEN OUTPUT LV-LEAVE-FILE
013600         CLOSE LV-LEAVE-FILE
013700         OPEN I-O LV-LEAVE-FILE.
013800     IF NOT WS-LEAVE-FILE-OK
013900         MOVE 1        TO LV-CD-RETURN-CODE
014000         STRING LV021 DELIMITED BY SIZE
014100             WS-LEAVE-FILE-STATUS DELIMITED BY SIZE
014200             INTO LV-CD-MSG
014300         GO TO 0100-EXIT.
014400     MOVE "Y" TO WS-LEAVE-FILE-OPEN-SW.
014500 0100-EXIT.
014600     EXIT.
014700*
014800 0900-CLOSE-LEAVE-FILE.
014900*    ONLY CLOSE IF WE ACTUALLY OPENED IT - A RUN WITH NO "P"
015000*    TRANSACTIONS AT ALL NEVER GETS AS FAR AS 0100 AND WOULD
015100*    OTHERWISE TRY TO CLOSE A FILE THAT WAS NEVER OPENED.
015200     IF WS-LEAVE-FILE-IS-OPEN
015300         CLOSE LV-LEAVE-FILE
015400         MOVE "N" TO WS-LEAVE-FILE-OPEN-SW.
015500 0900-EXIT.
015600     EXIT.
015700*
015800*----------------------------------------------------------
015900* APPROVE SEQUENCE - READ, STAMP, POST BALANCE IF ANNUAL,
016000* REWRITE.
016100*----------------------------------------------------------
016200 1000-APPROVE-LEAVE.
016300*    KEYED READ ON LV-LEAVE-ID - THE TRANSACTION CARRIES THE ID
016400*    OF THE APPLICATION HR IS APPROVING, NOT THE EMPLOYEE NUMBER.
016500     MOVE LT-LEAVE-ID          TO LV-LEAVE-ID.
016600     READ LV-LEAVE-FILE
016700         INVALID KEY
016800             MOVE 1     TO LV-CD-RETURN-CODE
016900             MOVE LV022 TO LV-CD-MSG
017000             GO TO 1000-EXIT.
017100*    STATUS IS STAMPED APPROVED REGARDLESS OF WHAT IT WAS BEFORE -
017200*    HR ARE ALLOWED TO RE-APPROVE, THIS JUST RE-STAMPS THE ROW.
017300     SET LV-STATUS-APPROVED   TO TRUE.
017400     MOVE LT-ACTOR-EMP-NO     TO LV-APPROVED-BY.
017500     MOVE LV-CD-TODAY         TO LV-APPROVED-DATE.
017600*    ONLY ANNUAL LEAVE TOUCHES THE BALANCE - SICK/PERSONAL/
017700*    EMERGENCY/MATERNITY/PATERNITY ARE NOT DRAWN FROM ANY POT.
017800     IF LV-TYPE-ANNUAL
017900         PERFORM 1200-POST-ANNUAL-BALANCE THRU 1200-EXIT.
018000     IF NOT LV-CD-OK
018100         GO TO 1000-EXIT.
018200*    REWRITE, NOT WRITE - THE RECORD ALREADY EXISTS AS PENDING.
018300     REWRITE LV-LEAVE-RECORD
018400         INVALID KEY
018500             MOVE 1     TO LV-CD-RETURN-CODE
018600             MOVE LV023 TO LV-CD-MSG.
018700*    LV001 COUNTS THIS TRANSACTION AS APPROVED WHETHER THE REWRITE
018800*    ABOVE SUCCEEDED OR NOT - IT LOOKS AT LV-CD-RETURN-CODE, NOT US.
018900 1000-EXIT.
019000     EXIT.
019100*
019200*----------------------------------------------------------
019300* ANNUAL LEAVE ONLY - COMPUTE THE DAY COUNT AND POST IT TO
019400* THE BALANCE FOR THE YEAR OF THE LEAVE'S OWN START DATE.
019500*----------------------------------------------------------
019600 1200-POST-ANNUAL-BALANCE.
019700*    FUNCTION "D" - ASK LV900 TO COMPUTE THE DAY COUNT FOR THIS
019800*    LEAVE'S OWN DATE RANGE (WE DID NOT KEEP IT ON THE RECORD).
019900     MOVE LV-START-DATE       TO LV-CD-START-DATE.
020000     MOVE LV-END-DATE         TO LV-CD-END-DATE.
020100     MOVE "D"                 TO LV-CD-FUNCTION.
020200     CALL "LV900" USING LV-CALL-DATA.
020300     IF NOT LV-CD-OK
020400         GO TO 1200-EXIT.
020500*    FUNCTION "G" - GET (OR CREATE) THE BALANCE ROW FOR THE YEAR
020600*    OF THE LEAVE'S START DATE, NOT TODAY'S YEAR - SEE REMARKS.
020700     MOVE LV-CD-LEAVE-DAYS    TO LV-CD-ADDITIONAL-DAYS.
020800     MOVE LV-START-DATE       TO LV-DATE-CCYYMMDD.
020900     MOVE LV-EMPLOYEE-NO      TO LV-CD-EMPLOYEE-NO.
021000     MOVE LV-DATE-CCYY        TO LV-CD-BAL-YEAR.
021100     MOVE "G"                 TO LV-CD-FUNCTION.
021200     CALL "LV900" USING LV-CALL-DATA.
021300     IF NOT LV-CD-OK
021400         GO TO 1200-EXIT.
021500*    FUNCTION "P" - POST THE DAY COUNT AGAINST THAT BALANCE ROW.
021600*    LV-CD-ADDITIONAL-DAYS AND LV-CD-BAL-YEAR ARE STILL SET FROM
021700*    THE MOVES ABOVE, LV900 PICKS THEM UP AS-IS.
021800     MOVE "P"                 TO LV-CD-FUNCTION.
021900     CALL "LV900" USING LV-CALL-DATA.
022000 1200-EXIT.
022100     EXIT.
