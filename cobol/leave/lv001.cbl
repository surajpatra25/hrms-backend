000100 IDENTIFICATION            DIVISION.
000200*
000300 PROGRAM-ID.               LV001.
000400 AUTHOR.                   V B COEN.
000500 INSTALLATION.             APPLEWOOD COMPUTERS.
000600 DATE-WRITTEN.             10/06/85.
000700 DATE-COMPILED.
000800 SECURITY.                 APPLEWOOD COMPUTERS - PAYROLL/HR
000900                           DIVISION.  INTERNAL USE ONLY.
001000*
001100*    REMARKS.              LVTRDRV - LEAVE ADMINISTRATION
001200*                          TRANSACTION BATCH DRIVER.  READS
001300*                          THE OVERNIGHT LEAVE TRANSACTION FILE
001400*                          AND CALLS THE APPROPRIATE HANDLER
001500*                          FOR EACH APPLY / APPROVE / REJECT /
001600*                          CANCEL REQUEST.  RUN NIGHTLY AFTER
001700*                          THE EMPLOYEE MASTER EXTRACT.
001800*
001900*                          ONE RESULT LINE IS WRITTEN TO SYSOUT
002000*                          FOR EVERY TRANSACTION PROCESSED,
002100*                          SHOWING THE RETURN CODE AND MESSAGE -
002200*                          NOT A FORMAL REGISTER, JUST A RUN
002300*                          LOG FOR THE OPERATOR.
002400*
002500*    CALLED MODULES.       LV010 (LVAPPLY), LV020 (LVAPPR),
002600*                          LV030 (LVREJCT), LV040 (LVCANC),
002700*                          LV900 (LVBALSB - CLOSE-DOWN ONLY).
002800*
002900*    FILES USED.           LVTRANS - TRANSACTION-IN, INPUT.
003000*
003100*    ERROR MESSAGES USED.  LV001, LV002.
003200*
003300*-----------------------------------------------------------
003400* CHANGE LOG.
003500*-----------------------------------------------------------
003600* 10/06/85 VBC - CREATED.
003700* 21/08/86 VBC - RESULT LINE ADDED TO SYSOUT, OPERATORS WERE
003800*                UNABLE TO TELL WHICH TRANSACTIONS FAILED.
003900* 19/11/98 VBC - Y2K REVIEW.  RUN-DATE ACCEPT ALREADY DELIVERS
004000*                AN 8-DIGIT CENTURY YEAR - NO CODE CHANGE
004100*                REQUIRED.  SIGNED OFF SC.
004200* 22/04/03 VBC - REQ 1904.  END-OF-JOB NOW SIGNALS LV010,
004300*                LV020, LV030, LV040 AND LV900 TO CLOSE THEIR
004400*                OWN FILES DOWN CLEANLY VIA LV-CD-FN-CLOSE-
004500*                FILES, WAS RELYING ON PROGRAM TERMINATION TO
004600*                FLUSH THE INDEXED FILES, RISKY UNDER THE NEW
004700*                TRANSACTION MONITOR.
004800* 06/02/07 VBC - REQ 4471.  SWITCHED TRANSACTION-CODE COMPARES
004900*                TO THE 88-LEVELS IN WSLVTRAN RATHER THAN
005000*                LITERALS.
005100* 14/09/09 VBC - REQ 5188.  ADDED THE LV-VALID-TRAN-CODE CLASS
005200*                TEST TO THE DISPATCHER SO A CORRUPT OR UNKNOWN
005300*                TRANSACTION CODE IS TURNED AWAY BEFORE WE EVEN
005400*                LOOK AT WHICH HANDLER TO CALL.  DROPPED THE
005500*                UNUSED UPSI-0 TRACE SWITCH, IT WAS NEVER WIRED
005600*                UP TO ANYTHING AND CONFUSED THE NEW OPERATOR.
005700*-----------------------------------------------------------
005800*
005900 ENVIRONMENT               DIVISION.
006000 CONFIGURATION             SECTION.
006100 SPECIAL-NAMES.
006200     C01                   IS TOP-OF-FORM.
006300     CLASS LV-VALID-TRAN-CODE    IS "A" "P" "R" "C".
006400*
006500 INPUT-OUTPUT              SECTION.
006600 FILE-CONTROL.
006700     SELECT LV-TRANS-FILE    ASSIGN TO "LVTRANS"
006800         ORGANIZATION       IS SEQUENTIAL
006900         FILE STATUS        IS WS-TRANS-FILE-STATUS.
007000*
007100 DATA                      DIVISION.
007200 FILE                      SECTION.
007300 FD  LV-TRANS-FILE
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 148 CHARACTERS.
007600     COPY "wslvtran.cob".
007700*
007800 WORKING-STORAGE           SECTION.
007900 77  PROG-NAME             PIC X(15)  VALUE "LV001 (1.06)".
008000 77  WS-TRANS-READ-COUNT   PIC 9(7)   COMP  VALUE ZERO.
008100 77  WS-TRANS-REJECT-COUNT PIC 9(7)   COMP  VALUE ZERO.
008200*
008300     COPY "wslvdate.cob".
008400*
008500     COPY "wslvcall.cob".
008600*
008700 01  WS-SWITCHES.
008800     03  WS-TRANS-EOF-SW        PIC X  VALUE "N".
008900         88  WS-TRANS-EOF              VALUE "Y".
009000     03  FILLER                     PIC X.
009100*
009200 01  WS-TRANS-FILE-STATUS-GROUP.
009300     03  WS-TRANS-FILE-STATUS   PIC XX  VALUE ZERO.
009400         88  WS-TRANS-FILE-OK             VALUE "00".
009500         88  WS-TRANS-FILE-EOF            VALUE "10".
009600     03  FILLER                 PIC X.
009700*
009800 01  WS-RESULT-LINE.
009900     03  WS-RL-TRAN-CODE       PIC X.
010000     03  FILLER                PIC X      VALUE SPACE.
010100     03  WS-RL-LEAVE-ID        PIC ZZZZZZZZ9.
010200     03  FILLER                PIC X      VALUE SPACE.
010300     03  WS-RL-RETURN-CODE     PIC 9.
010400     03  FILLER                PIC X      VALUE SPACE.
010500     03  WS-RL-MSG             PIC X(60).
010600*
010700 01  WS-ERROR-MESSAGES.
010800     03  LV001-MSG    PIC X(45)
010900         VALUE "LV001 TRANSACTION FILE OPEN FAILED, STATUS=".
011000     03  LV002-MSG    PIC X(45)
011100         VALUE "LV002 INVALID TRANSACTION CODE ON INPUT".
011200     03  FILLER       PIC X(15).
011300*
011400 PROCEDURE DIVISION.
011500*
011600 0000-MAIN-LOGIC.
011700*    OPEN THE TRANSACTION FILE AND PRIME THE FIRST RECORD, THEN
011800*    WORK THE FILE UNTIL THE READ PARAGRAPH SIGNALS END OF FILE.
011900     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
012000*    IF THE OPEN FAILED, WS-TRANS-FILE-OK STAYS FALSE AND WE
012100*    SKIP STRAIGHT TO END-OF-JOB - NOTHING TO PROCESS.
012200     IF WS-TRANS-FILE-OK
012300         PERFORM 1000-PROCESS-ONE-TRANSACTION THRU 1000-EXIT
012400             UNTIL WS-TRANS-EOF.
012500*    TELL EVERY HANDLER AND LV900 TO CLOSE THEIR OWN FILES DOWN
012600*    BEFORE WE STOP THE RUN - SEE REQ 1904 IN THE CHANGE LOG.
012700     PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
012800     STOP RUN.
012900*
013000 0100-INITIALIZE.
013100*    THE RUN DATE IS STAMPED ON THE SYSOUT BANNER SO THE
013200*    OPERATOR CAN TELL AT A GLANCE WHICH NIGHT'S TRANSACTIONS
013300*    THIS LISTING BELONGS TO.
013400     ACCEPT LV-CD-TODAY       FROM DATE YYYYMMDD.
013500     MOVE LV-CD-TODAY         TO LV-DATE-CCYYMMDD.
013600     DISPLAY "LV001 LEAVE TRANSACTION DRIVER - RUN DATE "
013700             LV-DATE-DD "/" LV-DATE-MM "/" LV-DATE-CCYY.
013800     OPEN INPUT LV-TRANS-FILE.
013900     IF NOT WS-TRANS-FILE-OK
014000*        FILE WON'T OPEN - NO POINT GOING ANY FURTHER, LOG THE
014100*        STATUS CODE FOR THE OPERATOR AND FALL OUT OF THE RUN.
014200         STRING LV001-MSG DELIMITED BY SIZE
014300             WS-TRANS-FILE-STATUS DELIMITED BY SIZE
014400             INTO WS-RL-MSG
014500         DISPLAY WS-RL-MSG
014600         GO TO 0100-EXIT.
014700     PERFORM 0110-READ-TRANSACTION THRU 0110-EXIT.
014800 0100-EXIT.
014900     EXIT.
015000*
015100 0110-READ-TRANSACTION.
015200*    STRAIGHT SEQUENTIAL READ - THE TRANSACTION FILE IS SORTED
015300*    BY THE EXTRACT JOB, WE JUST TAKE THE RECORDS AS THEY COME.
015400     READ LV-TRANS-FILE
015500         AT END
015600             MOVE "Y" TO WS-TRANS-EOF-SW
015700         NOT AT END
015800             ADD 1 TO WS-TRANS-READ-COUNT.
015900 0110-EXIT.
016000     EXIT.
016100*
016200 1000-PROCESS-ONE-TRANSACTION.
016300*    DISPATCH THE CURRENT TRANSACTION, LOG THE RESULT, THEN
016400*    MOVE ON TO THE NEXT RECORD.
016500     PERFORM 1100-DISPATCH-TRANSACTION THRU 1100-EXIT.
016600     PERFORM 1200-WRITE-RESULT-LINE THRU 1200-EXIT.
016700     PERFORM 0110-READ-TRANSACTION THRU 0110-EXIT.
016800 1000-EXIT.
016900     EXIT.
017000*
017100*----------------------------------------------------------
017200* REQ 5188 - LT-TRAN-CODE IS CHECKED AGAINST THE FOUR VALID
017300* CODES BEFORE WE LOOK AT WHICH HANDLER TO CALL.  A CODE THAT
017400* FAILS THE CLASS TEST NEVER REACHES THE EVALUATE BELOW.
017500*----------------------------------------------------------
017600 1100-DISPATCH-TRANSACTION.
017700     MOVE ZERO                TO LV-CD-RETURN-CODE.
017800     MOVE SPACES              TO LV-CD-MSG.
017900     IF LT-TRAN-CODE IS NOT LV-VALID-TRAN-CODE
018000*        UNKNOWN CODE - REJECT NOW, DON'T EVEN LOOK AT THE
018100*        LEAVE-ID OR CALL ANY OF THE HANDLERS BELOW.
018200         MOVE 1        TO LV-CD-RETURN-CODE
018300         MOVE LV002-MSG TO LV-CD-MSG
018400         ADD 1 TO WS-TRANS-REJECT-COUNT
018500         GO TO 1100-EXIT.
018600*    CODE IS ONE OF THE FOUR WE KNOW ABOUT - HAND IT TO THE
018700*    HANDLER THAT OWNS THAT PART OF THE LEAVE LIFE CYCLE.
018800     EVALUATE TRUE
018900         WHEN LT-TRAN-APPLY
019000             CALL "LV010" USING LV-TRANS-RECORD LV-CALL-DATA
019100         WHEN LT-TRAN-APPROVE
019200             CALL "LV020" USING LV-TRANS-RECORD LV-CALL-DATA
019300         WHEN LT-TRAN-REJECT
019400             CALL "LV030" USING LV-TRANS-RECORD LV-CALL-DATA
019500         WHEN LT-TRAN-CANCEL
019600             CALL "LV040" USING LV-TRANS-RECORD LV-CALL-DATA
019700     END-EVALUATE.
019800     IF NOT LV-CD-OK
019900         ADD 1 TO WS-TRANS-REJECT-COUNT.
020000 1100-EXIT.
020100     EXIT.
020200*
020300 1200-WRITE-RESULT-LINE.
020400*    BUILD ONE LINE OF THE RUN LOG - TRAN CODE, LEAVE-ID,
020500*    RETURN CODE AND MESSAGE - AND SEND IT TO SYSOUT.
020600     MOVE LT-TRAN-CODE         TO WS-RL-TRAN-CODE.
020700     MOVE LT-LEAVE-ID          TO WS-RL-LEAVE-ID.
020800     MOVE LV-CD-RETURN-CODE    TO WS-RL-RETURN-CODE.
020900     MOVE LV-CD-MSG            TO WS-RL-MSG.
021000     DISPLAY WS-RESULT-LINE.
021100 1200-EXIT.
021200     EXIT.
021300*
021400*----------------------------------------------------------
021500* END OF JOB - CLOSE THE TRANSACTION FILE AND SIGNAL EACH
021600* SUBPROGRAM AND LV900 TO CLOSE THEIR OWN INDEXED FILES.
021700*----------------------------------------------------------
021800 9000-END-OF-JOB.
021900*    ONLY CLOSE THE FILE IF IT WAS ACTUALLY OPENED SUCCESSFULLY
022000*    OR RUN TO END OF FILE - A FAILED OPEN LEAVES NOTHING TO
022100*    CLOSE.
022200     IF WS-TRANS-FILE-OK OR WS-TRANS-FILE-EOF
022300         CLOSE LV-TRANS-FILE.
022400*    FUNCTION "X" IS THE CLOSE-DOWN SIGNAL SHARED BY ALL FIVE
022500*    LEAVE PROGRAMS - EACH ONE JUST SHUTS ITS OWN FILE, THE
022600*    TRANSACTION RECORD PASSED IS IGNORED ON THIS CALL.
022700     MOVE "X"                  TO LV-CD-FUNCTION.
022800     CALL "LV010" USING LV-TRANS-RECORD LV-CALL-DATA.
022900     CALL "LV020" USING LV-TRANS-RECORD LV-CALL-DATA.
023000     CALL "LV030" USING LV-TRANS-RECORD LV-CALL-DATA.
023100     CALL "LV040" USING LV-TRANS-RECORD LV-CALL-DATA.
023200     CALL "LV900" USING LV-CALL-DATA.
023300*    RUN TOTALS FOR THE OPERATOR'S LOG.
023400     DISPLAY "LV001 TRANSACTIONS READ    " WS-TRANS-READ-COUNT.
023500     DISPLAY "LV001 TRANSACTIONS REJECTED" WS-TRANS-REJECT-COUNT.
023600 9000-EXIT.
023700     EXIT.
