000100* *******************************************
000200*                                           *
000300*   Common Working-Storage For Date And     *
000400*     Elapsed-Day Arithmetic Used By The     *
000500*     Leave Administration Programs.         *
000600*                                           *
000700*   COPY into WORKING-STORAGE of any LVxxx   *
000800*   program that has to break a CCYYMMDD     *
000900*   field down or compute a day count.       *
001000* *******************************************
001100* 
001200*  14/06/85 vbc - Created for LV010 balance check.
001300*  02/09/86 vbc - Added LV-JULIAN-WORK table for LV900.
001400*  19/11/98 vbc - Y2K review - confirmed all dates already CCYY,
001500*                 no windowing needed.  No code change.
001600* 
001700 01  LV-DATE-WORK.
001800     03  LV-DATE-CCYYMMDD          PIC 9(8).
001900     03  LV-DATE-BROKEN REDEFINES LV-DATE-CCYYMMDD.
002000         05  LV-DATE-CCYY          PIC 9(4).
002100         05  LV-DATE-MM            PIC 9(2).
002200         05  LV-DATE-DD            PIC 9(2).
002300     03  FILLER                    PIC X(2).
002400* 
002500 01  LV-DATE-WORK-2.
002600     03  LV-DATE2-CCYYMMDD         PIC 9(8).
002700     03  LV-DATE2-BROKEN REDEFINES LV-DATE2-CCYYMMDD.
002800         05  LV-DATE2-CCYY         PIC 9(4).
002900         05  LV-DATE2-MM           PIC 9(2).
003000         05  LV-DATE2-DD           PIC 9(2).
003100     03  FILLER                    PIC X(2).
003200* 
003300*  Working fields for the Julian-day conversion routine held in
003400*  LV900 (2000-year/400-year leap rule, proleptic Gregorian).
003500* 
003600 01  LV-JULIAN-WORK.
003700     03  LV-JW-YEAR                PIC 9(4)      COMP.
003800     03  LV-JW-MONTH               PIC 9(2)      COMP.
003900     03  LV-JW-DAY                 PIC 9(2)      COMP.
004000     03  LV-JW-LEAP-SW             PIC X         VALUE "N".
004100         88  LV-JW-LEAP-YEAR             VALUE "Y".
004200     03  LV-JW-DAYS-BEFORE-MONTH   PIC 9(3)      COMP.
004300     03  LV-JW-JULIAN-DAY-1        PIC 9(9)      COMP.
004400     03  LV-JW-JULIAN-DAY-2        PIC 9(9)      COMP.
004500     03  LV-JW-DAY-COUNT           PIC S9(5)     COMP-3.
004600     03  FILLER                    PIC X(2).
004700* 
004800*  Cumulative days-before-month table, non-leap year basis.  One
004900*  extra day is added by the CALLing paragraph in LV900 for
005000*  March onward whenever LV-JW-LEAP-YEAR is set.
005100* 
005200 01  LV-MONTH-TABLE VALUE
005300     "000031059090120151181212243273304334".
005400     03  LV-MONTH-DAYS-BEFORE      PIC 9(3)  OCCURS 12.
005500     03  FILLER                    PIC X(2).
005600* 
005700*  Alphanumeric view of a CCYYMMDD date, used when a date has to
005800*  be edited onto a report or reject-message line.
005900* 
006000 01  LV-DATE-DISPLAY REDEFINES LV-DATE-WORK-2.
006100     03  LV-DATE-DISP-X            PIC X(8).
006200     03  FILLER                    PIC X(2).
