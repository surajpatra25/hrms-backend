000100 IDENTIFICATION            DIVISION.
000200*
000300 PROGRAM-ID.               LV010.
000400 AUTHOR.                   V B COEN.
000500 INSTALLATION.             APPLEWOOD COMPUTERS.
000600 DATE-WRITTEN.             13/06/85.
000700 DATE-COMPILED.
000800 SECURITY.                 APPLEWOOD COMPUTERS - PAYROLL/HR
000900                           DIVISION.  INTERNAL USE ONLY.
001000*
001100*    REMARKS.              LVAPPLY - VALIDATES AND CREATES A
001200*                          LEAVE APPLICATION.  CALLED BY LV001
001300*                          (LVTRDRV) ONCE PER "A" TRANSACTION
001400*                          READ FROM THE TRANSACTION-IN FILE.
001500*
001600*                          THE EMPLOYEE-FOUND SWITCH ON THE
001700*                          TRANSACTION RECORD IS SET BY THE
001800*                          UPSTREAM EXTRACT AGAINST THE
001900*                          EMPLOYEE MASTER (WSPYEMP) - THAT
002000*                          LOOKUP IS NOT DONE IN THIS RUN, WE
002100*                          ONLY TEST THE SWITCH THAT COMES IN.
002200*
002300*    CALLED MODULES.       LV900 (LVBALSB) - BALANCE LOOKUP AND
002400*                          DAY-COUNT COMPUTATION.
002500*
002600*    FILES USED.           LVLEAVE - LEAVE MASTER, I-O, HELD
002700*                          OPEN FOR THE LIFE OF THE RUN.
002800*
002900*    ERROR MESSAGES USED.  LV011, LV012.  BUSINESS REJECTIONS
003000*                          ARE RETURNED IN LV-CD-MSG, NOT
003100*                          LISTED HERE - SEE 2100 THRU 2500.
003200*
003300*-----------------------------------------------------------
003400* CHANGE LOG.
003500*-----------------------------------------------------------
003600* 13/06/85 VBC - CREATED.
003700* 09/09/86 VBC - PENDING-COUNT LIMIT ADDED, REQUESTED BY HR -
003800*                MAX 3 OUTSTANDING REQUESTS PER EMPLOYEE.
003900* 30/03/93 VBC - OVERLAP TEST WAS COMPARING ON EQUAL DATES ONLY,
004000*                WIDENED TO THE RANGE TEST HR ACTUALLY WANTED.
004100* 19/11/98 VBC - Y2K REVIEW.  ALL DATE COMPARES ALREADY ON THE
004200*                CCYYMMDD FORM, NO WINDOWING LOGIC PRESENT - NO
004300*                CODE CHANGE REQUIRED.  SIGNED OFF SC.
004400* 14/01/99 VBC - RE-TESTED YEAR-END BALANCE-YEAR ROLLOVER, OK.
004500* 22/04/03 VBC - RESPONDS TO LV-CD-FN-CLOSE-FILES SO LV001 CAN
004600*                CLOSE US DOWN CLEANLY AT EOJ.
004700* 06/02/07 VBC - REQ 4471.  SWITCHED STATUS AND TYPE COMPARES TO
004800*                THE 88-LEVELS IN WSLVLEAV RATHER THAN LITERALS.
004900* 18/03/11 JT  - REQ 2610.  HIGH-KEY SCAN AT OPEN NOW SKIPPED IF
005000*                THE FILE IS EMPTY, WAS ABENDING ON A NEW FILE.
005100* 14/09/09 VBC - REQ 5188.  NEW 2150-VALIDATE-LEAVE-TYPE TESTS
005200*                LT-LEAVE-TYPE AGAINST THE LV-VALID-LEAVE-TYPE
005300*                CLASS BEFORE ANY OTHER EDIT RUNS - A GARBLED
005400*                TYPE CODE WAS GETTING ALL THE WAY THROUGH TO
005500*                2900 AND FAILING THE 88-LEVEL SET ON WRITE.
005600*                DROPPED THE UNUSED UPSI-0 TRACE SWITCH TOO.
005700*-----------------------------------------------------------
005800*
005900 ENVIRONMENT               DIVISION.
006000 CONFIGURATION             SECTION.
006100 SPECIAL-NAMES.
006200     C01                   IS TOP-OF-FORM.
006300     CLASS LV-VALID-LEAVE-TYPE   IS "ANNUAL   " "SICK     "
006400                                    "PERSONAL " "EMERGENCY"
006500                                    "MATERNITY" "PATERNITY".
006600*
006700 INPUT-OUTPUT              SECTION.
006800 FILE-CONTROL.
006900     SELECT LV-LEAVE-FILE    ASSIGN TO "LVLEAVE"
007000         ORGANIZATION       IS INDEXED
007100         ACCESS MODE        IS DYNAMIC
007200         RECORD KEY         IS LV-LEAVE-ID
007300         ALTERNATE RECORD KEY IS LV-EMPLOYEE-NO
007400                            WITH DUPLICATES
007500         FILE STATUS        IS WS-LEAVE-FILE-STATUS.
007600*
007700 DATA                      DIVISION.
007800 FILE                      SECTION.
007900 FD  LV-LEAVE-FILE
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 272 CHARACTERS.
008200     COPY "wslvleav.cob".
008300*
008400 WORKING-STORAGE           SECTION.
008500 77  PROG-NAME             PIC X(15)  VALUE "LV010 (1.08)".
008600 77  WS-NEXT-LEAVE-ID      PIC 9(9)   COMP  VALUE ZERO.
008700 77  WS-PENDING-COUNT      PIC 9(3)   COMP  VALUE ZERO.
008800*
008900     COPY "wslvdate.cob".
009000*
009100 01  WS-SWITCHES.
009200     03  WS-LEAVE-FILE-OPEN-SW  PIC X  VALUE "N".
009300         88  WS-LEAVE-FILE-IS-OPEN     VALUE "Y".
009400     03  WS-OVERLAP-FOUND-SW    PIC X  VALUE "N".
009500         88  WS-OVERLAP-FOUND          VALUE "Y".
009600     03  FILLER                 PIC X.
009700*
009800 01  WS-LEAVE-FILE-STATUS-GROUP.
009900     03  WS-LEAVE-FILE-STATUS   PIC XX  VALUE ZERO.
010000         88  WS-LEAVE-FILE-OK             VALUE "00" "02" "97".
010100         88  WS-LEAVE-FILE-NOT-FOUND      VALUE "35".
010200         88  WS-LEAVE-FILE-EOF            VALUE "10".
010300     03  FILLER                 PIC X.
010400*
010500 01  WS-BALANCE-EDIT.
010600     03  WS-REMAINING-EDIT     PIC ---9.
010700     03  FILLER                PIC X(3).
010800*
010900 01  WS-ERROR-MESSAGES.
011000     03  LV011        PIC X(45)
011100         VALUE "LV011 LEAVE FILE OPEN FAILED, STATUS=".
011200     03  LV012        PIC X(45)
011300         VALUE "LV012 UNABLE TO WRITE NEW LEAVE RECORD".
011400     03  LV013        PIC X(55)
011500         VALUE "You already have a leave application for this period".
011600     03  LV014        PIC X(58)
011700         VALUE "You cannot have more than 3 pending leave applications".
011800     03  LV015        PIC X(24)
011900         VALUE "Invalid leave type".
012000     03  FILLER       PIC X(10).
012100*
012200 LINKAGE                   SECTION.
012300     COPY "wslvtran.cob".
012400     COPY "wslvcall.cob".
012500*
012600 PROCEDURE DIVISION USING LV-TRANS-RECORD LV-CALL-DATA.
012700*
012800 0000-MAIN-LOGIC.
012900*    LV001 PASSES FUNCTION "X" AT END OF JOB SO WE CAN SHUT THE
013000*    LEAVE FILE DOWN CLEANLY - NO OTHER WORK IS DONE ON THAT CALL.
013100     IF LV-CD-FN-CLOSE-FILES
013200         PERFORM 0900-CLOSE-LEAVE-FILE THRU 0900-EXIT
013300         GO TO 0000-EXIT.
013400     MOVE ZERO                TO LV-CD-RETURN-CODE.
013500     MOVE SPACES              TO LV-CD-MSG.
013600     PERFORM 0100-CHECK-FILE-OPEN THRU 0100-EXIT.
013700     IF NOT LV-CD-OK
013800         GO TO 0000-EXIT.
013900     PERFORM 1000-APPLY-LEAVE THRU 1000-EXIT.
014000 0000-EXIT.
014100     EXIT PROGRAM.
014200*
014300*----------------------------------------------------------
014400* OPEN / CLOSE - FILE STAYS OPEN FOR THE LIFE OF THE RUN.
014500* ON FIRST OPEN WE SCAN TO THE END TO PICK UP THE HIGHEST
014600* LEAVE-ID IN USE SO NEW APPLICATIONS GET THE NEXT NUMBER.
014700*----------------------------------------------------------
014800 0100-CHECK-FILE-OPEN.
014900*    ONCE OPEN, STAYS OPEN - EVERY TRANSACTION LV001 SENDS US
015000*    RE-ENTERS HERE, BUT ONLY THE FIRST ONE ACTUALLY OPENS IT.
015100     IF WS-LEAVE-FILE-IS-OPEN
015200         GO TO 0100-EXIT.
015300     OPEN I-O LV-LEAVE-FILE.
015400*    STATUS 35 MEANS THE INDEXED FILE DOESN'T EXIST YET - A
015500*    BRAND NEW SITE WITH NO LEAVE HISTORY.  CREATE IT EMPTY AND
015600*    RE-OPEN I-O.
015700     IF WS-LEAVE-FILE-NOT-FOUND
015800         OPEN OUTPUT LV-LEAVE-FILE
015900         CLOSE LV-LEAVE-FILE
016000         OPEN I-O LV-LEAVE-FILE.
016100     IF NOT WS-LEAVE-FILE-OK
016200         MOVE 1        TO LV-CD-RETURN-CODE
016300         STRING LV011 DELIMITED BY SIZE
016400             WS-LEAVE-FILE-STATUS DELIMITED BY SIZE
016500             INTO LV-CD-MSG
016600         GO TO 0100-EXIT.
016700     MOVE "Y" TO WS-LEAVE-FILE-OPEN-SW.
016800     PERFORM 0150-FIND-HIGH-KEY THRU 0150-EXIT.
016900 0100-EXIT.
017000     EXIT.
017100*
017200 0150-FIND-HIGH-KEY.
017300*    LOW-VALUES ON THE KEY POSITIONS US AT THE VERY FIRST RECORD,
017400*    IF ANY EXISTS.
017500     MOVE ZERO             TO WS-NEXT-LEAVE-ID.
017600     MOVE LOW-VALUES       TO LV-LEAVE-ID.
017700     START LV-LEAVE-FILE KEY IS NOT LESS THAN LV-LEAVE-ID
017800         INVALID KEY
017900             GO TO 0155-SET-NEXT-ID.
018000 0151-READ-NEXT-KEY.
018100*    KEEP READING FORWARD - EACH RECORD WE SEE HAS A HIGHER KEY
018200*    THAN THE LAST, SO THE LAST ONE READ BEFORE END OF FILE IS
018300*    THE HIGHEST ID IN USE.
018400     READ LV-LEAVE-FILE NEXT RECORD
018500         AT END
018600             GO TO 0155-SET-NEXT-ID.
018700     MOVE LV-LEAVE-ID TO WS-NEXT-LEAVE-ID.
018800     GO TO 0151-READ-NEXT-KEY.
018900 0155-SET-NEXT-ID.
019000*    WS-NEXT-LEAVE-ID ENDS UP AT ZERO IF THE FILE IS BRAND NEW,
019100*    SO THE FIRST RECORD EVER WRITTEN GETS LEAVE-ID 1.
019200     ADD 1 TO WS-NEXT-LEAVE-ID.
019300 0150-EXIT.
019400     EXIT.
019500*
019600 0900-CLOSE-LEAVE-FILE.
019700*    CALLED FROM 0000-MAIN-LOGIC ON THE LV-CD-FN-CLOSE-FILES
019800*    SIGNAL FROM LV001 AT END OF JOB - GUARD AGAINST BEING
019900*    CALLED TWICE, THE FILE MAY ALREADY BE SHUT.
020000     IF WS-LEAVE-FILE-IS-OPEN
020100         CLOSE LV-LEAVE-FILE
020200         MOVE "N" TO WS-LEAVE-FILE-OPEN-SW.
020300 0900-EXIT.
020400     EXIT.
020500*
020600*----------------------------------------------------------
020700* MAIN APPLY-LEAVE SEQUENCE - EACH VALIDATION SKIPPED ONCE
020800* THE TRANSACTION HAS ALREADY BEEN REJECTED.
020900*----------------------------------------------------------
021000 1000-APPLY-LEAVE.
021100*    EMPLOYEE FIRST - NO POINT EDITING DATES OR LEAVE TYPE FOR
021200*    SOMEBODY WHO ISN'T ON THE EXTRACT.
021300     PERFORM 2100-VALIDATE-EMPLOYEE THRU 2100-EXIT.
021400     IF LV-CD-OK
021500         PERFORM 2150-VALIDATE-LEAVE-TYPE THRU 2150-EXIT.
021600     IF LV-CD-OK
021700         PERFORM 2200-VALIDATE-DATES THRU 2200-EXIT.
021800*    ONLY ANNUAL LEAVE IS BALANCE-CONTROLLED - SICK, PERSONAL,
021900*    EMERGENCY, MATERNITY AND PATERNITY ARE NOT DRAWN AGAINST
022000*    THE ACCRUED-DAYS BALANCE.
022100     IF LV-CD-OK AND LT-TYPE-ANNUAL
022200         PERFORM 2300-VALIDATE-BALANCE THRU 2300-EXIT.
022300     IF LV-CD-OK
022400         PERFORM 2400-VALIDATE-OVERLAP THRU 2400-EXIT.
022500     IF LV-CD-OK
022600         PERFORM 2500-VALIDATE-PENDING-COUNT THRU 2500-EXIT.
022700*    LAST GATE - IF WE GOT HERE STILL LV-CD-OK, EVERY EDIT
022800*    PASSED AND THE APPLICATION CAN BE FILED.
022900     IF LV-CD-OK
023000         PERFORM 2900-WRITE-LEAVE-RECORD THRU 2900-EXIT.
023100 1000-EXIT.
023200     EXIT.
023300*
023400 2100-VALIDATE-EMPLOYEE.
023500*    LT-EMPLOYEE-FOUND-SW IS SET BY THE OVERNIGHT EXTRACT AGAINST
023600*    THE EMPLOYEE MASTER, SEE THE REMARKS BLOCK ABOVE - WE JUST
023700*    TEST THE FLAG THAT COMES IN, WE DON'T RE-LOOK-UP THE MASTER.
023800     IF LT-EMPLOYEE-NOT-FOUND
023900*        NO POINT LOOKING AT THE REST OF THE TRANSACTION IF
024000*        THERE'S NO EMPLOYEE TO GRANT LEAVE TO.
024100         MOVE 1 TO LV-CD-RETURN-CODE
024200         MOVE "Employee not found" TO LV-CD-MSG.
024300 2100-EXIT.
024400     EXIT.
024500*
024600*----------------------------------------------------------
024700* REQ 5188 - LT-LEAVE-TYPE MUST BE ONE OF THE SIX VALUES THE
024800* 88-LEVELS IN WSLVLEAV RECOGNISE.  CHECKED HERE, BEFORE THE
024900* DATE AND BALANCE EDITS, SO A BAD TYPE CODE NEVER REACHES A
025000* PARAGRAPH THAT ASSUMES IT'S ALREADY GOOD.
025100*----------------------------------------------------------
025200 2150-VALIDATE-LEAVE-TYPE.
025300     IF LT-LEAVE-TYPE IS NOT LV-VALID-LEAVE-TYPE
025400         MOVE 1     TO LV-CD-RETURN-CODE
025500         MOVE LV015 TO LV-CD-MSG.
025600 2150-EXIT.
025700     EXIT.
025800*
025900 2200-VALIDATE-DATES.
026000*    NEITHER DATE EDIT NEEDS THE LEAVE FILE OPEN, SO BOTH RUN
026100*    BEFORE THE BALANCE/OVERLAP/PENDING CHECKS THAT DO.
026200     IF LT-START-DATE < LV-CD-TODAY
026300         MOVE 1 TO LV-CD-RETURN-CODE
026400         MOVE "Start date cannot be in the past" TO LV-CD-MSG
026500         GO TO 2200-EXIT.
026600     IF LT-END-DATE < LT-START-DATE
026700         MOVE 1 TO LV-CD-RETURN-CODE
026800         MOVE "End date cannot be before start date"
026900                         TO LV-CD-MSG
027000*        SINGLE-DAY REQUESTS ARE FINE - START AND END EQUAL IS NOT
027100*        AN ERROR, ONLY END STRICTLY LESS THAN START IS REJECTED.
027200         GO TO 2200-EXIT.
027300*    DATES ARE SOUND - ASK LV900 FOR THE DAY COUNT NOW SO IT'S
027400*    READY FOR WHICHEVER LATER PARAGRAPH NEEDS LV-CD-LEAVE-DAYS.
027500     MOVE LT-START-DATE       TO LV-CD-START-DATE.
027600     MOVE LT-END-DATE         TO LV-CD-END-DATE.
027700     MOVE "D"                 TO LV-CD-FUNCTION.
027800     CALL "LV900" USING LV-CALL-DATA.
027900 2200-EXIT.
028000     EXIT.
028100*
028200*----------------------------------------------------------
028300* ANNUAL LEAVE ONLY - CHECK LEAVE-DAYS AGAINST THE BALANCE
028400* HELD FOR THE CURRENT CALENDAR YEAR (TODAY'S YEAR, NOT THE
028500* YEAR OF THE REQUESTED START DATE - THAT ONLY APPLIES AT
028600* APPROVAL TIME, SEE LV020).
028700*----------------------------------------------------------
028800 2300-VALIDATE-BALANCE.
028900*    FUNCTION "G" GETS THE BALANCE ROW FOR THIS EMPLOYEE/YEAR,
029000*    CREATING ONE WITH THE DEFAULT ALLOTMENT IF IT DOESN'T EXIST
029100*    YET - SEE LV900 1000/1200 FOR THAT LOGIC.
029200     MOVE LV-CD-TODAY         TO LV-DATE-CCYYMMDD.
029300     MOVE LT-EMPLOYEE-NO      TO LV-CD-EMPLOYEE-NO.
029400     MOVE LV-DATE-CCYY        TO LV-CD-BAL-YEAR.
029500     MOVE "G"                 TO LV-CD-FUNCTION.
029600     CALL "LV900" USING LV-CALL-DATA.
029700     IF NOT LV-CD-OK
029800         GO TO 2300-EXIT.
029900*    LV-CD-LEAVE-DAYS WAS COMPUTED BY THE DATE EDIT ABOVE - IF
030000*    IT EXCEEDS WHAT'S LEFT ON THE BALANCE, TURN THE REQUEST DOWN.
030100     IF LV-CD-LEAVE-DAYS > LV-CD-REMAINING-LEAVES
030200         MOVE LV-CD-REMAINING-LEAVES TO WS-REMAINING-EDIT
030300         MOVE 1 TO LV-CD-RETURN-CODE
030400         STRING "Insufficient leave balance. Remaining: "
030500                 DELIMITED BY SIZE
030600             WS-REMAINING-EDIT   DELIMITED BY SIZE
030700             " days"             DELIMITED BY SIZE
030800             INTO LV-CD-MSG.
030900 2300-EXIT.
031000     EXIT.
031100*
031200*----------------------------------------------------------
031300* OVERLAP TEST - PER HR, A REQUEST OVERLAPS AN EXISTING
031400* RECORD WHEN THE EXISTING RECORD'S DATES FALL WHOLLY
031500* WITHIN THE REQUESTED RANGE (EXIST-START >= REQ-START AND
031600* EXIST-END <= REQ-END).  SCANNED ON THE ALTERNATE KEY.
031700*----------------------------------------------------------
031800 2400-VALIDATE-OVERLAP.
031900*    STARTING ON THE ALTERNATE KEY POSITIONS US AT THIS
032000*    EMPLOYEE'S FIRST RECORD, IN LEAVE-ID ORDER WITHIN THE
032100*    EMPLOYEE GROUP.
032200     MOVE "N"                 TO WS-OVERLAP-FOUND-SW.
032300     MOVE LT-EMPLOYEE-NO      TO LV-EMPLOYEE-NO.
032400     START LV-LEAVE-FILE KEY IS EQUAL LV-EMPLOYEE-NO
032500         INVALID KEY
032600             GO TO 2450-OVERLAP-DONE.
032700 2410-READ-NEXT-FOR-OVERLAP.
032800*    RUN OFF THE END OF THIS EMPLOYEE'S RECORDS AS SOON AS THE
032900*    EMPLOYEE-NO ON THE RECORD WE JUST READ CHANGES.
033000     READ LV-LEAVE-FILE NEXT RECORD
033100         AT END
033200             GO TO 2450-OVERLAP-DONE.
033300     IF LV-EMPLOYEE-NO NOT = LT-EMPLOYEE-NO
033400         GO TO 2450-OVERLAP-DONE.
033500     IF LV-START-DATE NOT < LT-START-DATE
033600        AND LV-END-DATE NOT > LT-END-DATE
033700         MOVE "Y" TO WS-OVERLAP-FOUND-SW
033800         GO TO 2450-OVERLAP-DONE.
033900     GO TO 2410-READ-NEXT-FOR-OVERLAP.
034000 2450-OVERLAP-DONE.
034100     IF WS-OVERLAP-FOUND
034200         MOVE 1     TO LV-CD-RETURN-CODE
034300         MOVE LV013 TO LV-CD-MSG.
034400 2400-EXIT.
034500     EXIT.
034600*
034700*----------------------------------------------------------
034800* PENDING-COUNT LIMIT - HR WILL NOT LOOK AT A 4TH OUTSTANDING
034900* REQUEST FROM THE SAME EMPLOYEE.
035000*----------------------------------------------------------
035100 2500-VALIDATE-PENDING-COUNT.
035200*    SAME ALTERNATE-KEY SCAN TECHNIQUE AS THE OVERLAP TEST ABOVE,
035300*    BUT COUNTING RATHER THAN COMPARING DATE RANGES.
035400     MOVE ZERO                TO WS-PENDING-COUNT.
035500     MOVE LT-EMPLOYEE-NO      TO LV-EMPLOYEE-NO.
035600     START LV-LEAVE-FILE KEY IS EQUAL LV-EMPLOYEE-NO
035700         INVALID KEY
035800             GO TO 2550-PENDING-DONE.
035900 2510-READ-NEXT-FOR-PENDING.
036000     READ LV-LEAVE-FILE NEXT RECORD
036100         AT END
036200             GO TO 2550-PENDING-DONE.
036300     IF LV-EMPLOYEE-NO NOT = LT-EMPLOYEE-NO
036400         GO TO 2550-PENDING-DONE.
036500*    ONLY PENDING REQUESTS COUNT TOWARD THE LIMIT - APPROVED,
036600*    REJECTED AND CANCELLED ONES DON'T BLOCK A NEW APPLICATION.
036700     IF LV-STATUS-PENDING
036800         ADD 1 TO WS-PENDING-COUNT.
036900     GO TO 2510-READ-NEXT-FOR-PENDING.
037000 2550-PENDING-DONE.
037100     IF WS-PENDING-COUNT NOT < 3
037200         MOVE 1     TO LV-CD-RETURN-CODE
037300         MOVE LV014 TO LV-CD-MSG.
037400 2500-EXIT.
037500     EXIT.
037600*
037700 2900-WRITE-LEAVE-RECORD.
037800*    ALL THE EDITS HAVE PASSED - BUILD THE NEW RECORD AS
037900*    PENDING, NOTHING APPROVED OR REJECTED YET.  APPROVED-BY,
038000*    APPROVED-DATE AND REJECTION-REASON ARE ALL BLANKED HERE SO
038100*    A REUSED RECORD SLOT NEVER CARRIES OVER STALE DATA.
038200     MOVE WS-NEXT-LEAVE-ID    TO LV-LEAVE-ID.
038300     MOVE LT-EMPLOYEE-NO      TO LV-EMPLOYEE-NO.
038400     MOVE LT-START-DATE       TO LV-START-DATE.
038500     MOVE LT-END-DATE         TO LV-END-DATE.
038600     MOVE LT-LEAVE-TYPE       TO LV-LEAVE-TYPE.
038700     MOVE LT-REASON           TO LV-REASON.
038800     SET LV-STATUS-PENDING    TO TRUE.
038900     MOVE LV-CD-TODAY         TO LV-APPLIED-DATE.
039000     MOVE ZERO                TO LV-APPROVED-BY.
039100     MOVE ZERO                TO LV-APPROVED-DATE.
039200     MOVE SPACES              TO LV-REJECTION-REASON.
039300*    WS-NEXT-LEAVE-ID WAS SET UP AT OPEN TIME BY 0150-FIND-
039400*    HIGH-KEY AND CLIMBS BY ONE EVERY TIME WE WRITE SUCCESSFULLY.
039500     WRITE LV-LEAVE-RECORD
039600         INVALID KEY
039700             MOVE 1     TO LV-CD-RETURN-CODE
039800             MOVE LV012 TO LV-CD-MSG
039900             GO TO 2900-EXIT.
040000     ADD 1 TO WS-NEXT-LEAVE-ID.
040100 2900-EXIT.
040200     EXIT.
