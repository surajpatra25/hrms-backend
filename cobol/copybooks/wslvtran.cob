000100* *******************************************
000200*                                           *
000300*   Record Definition For Leave             *
000400*        Transaction-In File                 *
000500*      One record per apply / approve /      *
000600*      reject / cancel request, driving the  *
000700*      nightly Leave Administration run.     *
000800* *******************************************
000900*   File size 148 bytes.
001000* 
001100*  13/06/85 vbc - Created.
001200*  21/08/86 vbc - Added Lt-Actor-Emp-No, needed by cancel to check
001300*                 ownership and by approve/reject for Approved-By.
001400*  04/02/94 vbc - Reason/Rej-Reason widened to 100 to match master.
001500* 
001600 01  LV-TRANS-RECORD.
001700     03  LT-TRAN-CODE             PIC X.
001800         88  LT-TRAN-APPLY              VALUE "A".
001900         88  LT-TRAN-APPROVE            VALUE "P".
002000         88  LT-TRAN-REJECT             VALUE "R".
002100         88  LT-TRAN-CANCEL             VALUE "C".
002200     03  LT-LEAVE-ID              PIC 9(9)      COMP.
002300     03  LT-EMPLOYEE-NO           PIC 9(9)      COMP.
002400     03  LT-ACTOR-EMP-NO          PIC 9(9)      COMP.
002500*                                     approver-id on P/R, requester
002600*                                     employee-id on C, zero on A.
002700     03  LT-START-DATE            PIC 9(8).
002800     03  LT-END-DATE              PIC 9(8).
002900     03  LT-LEAVE-TYPE            PIC X(9).
003000     03  LT-REASON                PIC X(100).
003100* 
003200*   Alternate view of the trailing area used only on a Reject
003300*   transaction (LT-TRAN-REJECT) - the rejection wording is
003400*   carried in the same bytes as LT-REASON above.
003500* 
003600     03  LT-REJECT-AREA REDEFINES LT-REASON.
003700         05  LT-REJECTION-REASON  PIC X(100).
003800     03  LT-EMPLOYEE-FOUND-SW     PIC X         VALUE "Y".
003900         88  LT-EMPLOYEE-FOUND          VALUE "Y".
004000         88  LT-EMPLOYEE-NOT-FOUND      VALUE "N".
004100*                                     set by the upstream extract
004200*                                     against the Employee master -
004300*                                     that lookup is not part of
004400*                                     this run, see Remarks in LV010.
004500     03  FILLER                   PIC X(9).
