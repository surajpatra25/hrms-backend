000100* *******************************************
000200*                                           *
000300*   Record Definition For Leave             *
000400*        Application File                    *
000500*      Uses Lv-Leave-Id as primary key,      *
000600*      Lv-Employee-No as alternate key       *
000700*        (duplicates allowed - used for the  *
000800*         overlap and pending-count scans)   *
000900* *******************************************
001000*   File size 272 bytes.
001100* 
001200*  11/06/85 vbc - Created for the Leave Administration module.
001300*  25/07/85 vbc - Rej-Reason widened to match Reason field, 100.
001400*  30/03/93 vbc - Added Lv-Applied-Date, was missing from 1st cut.
001500*  19/11/98 vbc - Y2K review, all dates already CCYYMMDD - OK.
001600*  06/02/07 vbc - REQ 4471. Added Lv-Status-88 condition names for
001700*                 the four leave states, replacing literal compares.
001800* 
001900 01  LV-LEAVE-RECORD.
002000     03  LV-LEAVE-ID              PIC 9(9)      COMP.
002100     03  LV-EMPLOYEE-NO           PIC 9(9)      COMP.
002200     03  LV-START-DATE            PIC 9(8).
002300     03  LV-END-DATE              PIC 9(8).
002400     03  LV-LEAVE-TYPE            PIC X(9).
002500         88  LV-TYPE-ANNUAL             VALUE "ANNUAL   ".
002600         88  LV-TYPE-SICK               VALUE "SICK     ".
002700         88  LV-TYPE-PERSONAL           VALUE "PERSONAL ".
002800         88  LV-TYPE-EMERGENCY          VALUE "EMERGENCY".
002900         88  LV-TYPE-MATERNITY          VALUE "MATERNITY".
003000         88  LV-TYPE-PATERNITY          VALUE "PATERNITY".
003100     03  LV-REASON                PIC X(100).
003200     03  LV-STATUS                PIC X(9).
003300         88  LV-STATUS-PENDING          VALUE "PENDING  ".
003400         88  LV-STATUS-APPROVED         VALUE "APPROVED ".
003500         88  LV-STATUS-REJECTED         VALUE "REJECTED ".
003600         88  LV-STATUS-CANCELLED        VALUE "CANCELLED".
003700     03  LV-APPLIED-DATE          PIC 9(8).
003800     03  LV-APPROVED-BY           PIC 9(9)      COMP.
003900     03  LV-APPROVED-DATE         PIC 9(8).
004000     03  LV-REJECTION-REASON      PIC X(100).
004100     03  FILLER                   PIC X(10).
