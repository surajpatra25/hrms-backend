000100 IDENTIFICATION            DIVISION.
000200*
000300 PROGRAM-ID.               LV900.
000400 AUTHOR.                   V B COEN.
000500 INSTALLATION.             APPLEWOOD COMPUTERS.
000600 DATE-WRITTEN.             12/06/85.
000700 DATE-COMPILED.
000800 SECURITY.                 APPLEWOOD COMPUTERS - PAYROLL/HR
000900                           DIVISION.  INTERNAL USE ONLY.
001000*
001100*    REMARKS.              LEAVE BALANCE AND DATE-ARITHMETIC
001200*                          COMMON SUBPROGRAM (LVBALSB).
001300*
001400*                          CALLED BY LV010, LV020 AND LV001 TO
001500*                          LOOK UP OR CREATE AN EMPLOYEE'S
001600*                          ANNUAL LEAVE BALANCE, POST USED DAYS
001700*                          AGAINST IT, AND TO COMPUTE THE
001800*                          INCLUSIVE DAY COUNT BETWEEN TWO
001900*                          CCYYMMDD DATES.  ONE COPY OF THE
002000*                          LEAVE BALANCE FILE IS HELD OPEN FOR
002100*                          THE LIFE OF THE RUN - SEE 0100-
002200*                          CHECK-FILE-OPEN.
002300*
002400*    CALLED MODULES.       NONE.
002500*
002600*    FILES USED.           LVBAL - LEAVE BALANCE MASTER, I-O.
002700*
002800*    ERROR MESSAGES USED.  LV901, LV902, LV903, LV904, LV999.
002900*
003000*-----------------------------------------------------------
003100* CHANGE LOG.
003200*-----------------------------------------------------------
003300* 12/06/85 VBC - CREATED.
003400* 21/06/85 VBC - ADDED FUNCTION D, DAY-COUNT WAS BEING DONE
003500*                SEPARATELY IN LV010 AND LV020, DUPLICATED
003600*                LOGIC - MOVED HERE.
003700* 04/09/86 VBC - LEAP YEAR TEST WAS WRONG FOR CENTURY YEARS,
003800*                FIXED 3100-DETERMINE-LEAP.
003900* 30/03/93 VBC - CREATE-NEW-BALANCE NOW SETS LB-CREATED-DATE
004000*                AS WELL AS LB-UPDATED-DATE, WAS LEFT ZERO.
004100* 19/11/98 VBC - Y2K REVIEW.  ALL DATE FIELDS ALREADY CCYYMMDD,
004200*                JULIAN ROUTINE ALREADY PROLEPTIC GREGORIAN -
004300*                NO CODE CHANGE REQUIRED.  SIGNED OFF SC.
004400* 14/01/99 VBC - RE-TESTED OVER 31/12/1999 - 01/01/2000
004500*                BOUNDARY, ONE DAY LEAVE SPANS OK.
004600* 22/04/03 VBC - ADDED LV-CD-FN-CLOSE-FILES SO LV001 CAN TELL
004700*                US TO CLOSE DOWN CLEANLY AT END OF JOB.
004800* 07/08/09 JT  - REQ 2217.  RETURN LB-REMAINING-LEAVES ON THE
004900*                GET-OR-CREATE FUNCTION AS WELL AS ON POST, THE
005000*                BALANCE-CHECK IN LV010 WAS RE-READING THE FILE
005100*                TO GET IT.
005200* 06/02/07 VBC - REQ 4471.  SWITCHED LEAVE-BALANCE COMPARES TO
005300*                USE THE NEW 88-LEVELS IN WSLVBAL RATHER THAN
005400*                LITERALS.
005500* 14/09/09 VBC - REQ 5188.  DROPPED THE UPSI-0 TRACE SWITCH, IT
005600*                WAS NEVER WIRED TO ANYTHING.  MOVED THE
005700*                LV-VALID-FUNCTION-CODE CLASS TEST OUT OF THE
005800*                EVALUATE'S WHEN OTHER AND IN FRONT OF IT, SAME
005900*                SHAPE AS THE REQ 5188 CHANGE IN LV001 - AN
006000*                UNKNOWN FUNCTION CODE NOW NEVER REACHES THE
006100*                EVALUATE AT ALL.
006200*-----------------------------------------------------------
006300*
006400 ENVIRONMENT               DIVISION.
006500 CONFIGURATION             SECTION.
006600 SPECIAL-NAMES.
006700     C01                   IS TOP-OF-FORM.
006800     CLASS LV-VALID-FUNCTION-CODE  IS "G" "P" "D" "X".
006900*
007000 INPUT-OUTPUT              SECTION.
007100 FILE-CONTROL.
007200     SELECT LV-BALANCE-FILE  ASSIGN TO "LVBAL"
007300         ORGANIZATION       IS INDEXED
007400         ACCESS MODE        IS DYNAMIC
007500         RECORD KEY         IS LB-BAL-KEY
007600         FILE STATUS        IS WS-BAL-FILE-STATUS.
007700*
007800 DATA                      DIVISION.
007900 FILE                      SECTION.
008000 FD  LV-BALANCE-FILE
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 48 CHARACTERS.
008300     COPY "wslvbal.cob".
008400*
008500 WORKING-STORAGE           SECTION.
008600 77  PROG-NAME             PIC X(15)  VALUE "LV900 (1.07)".
008700*
008800     COPY "wslvdate.cob".
008900*
009000 01  WS-SWITCHES.
009100     03  WS-BAL-FILE-OPEN-SW   PIC X   VALUE "N".
009200         88  WS-BAL-FILE-IS-OPEN     VALUE "Y".
009300     03  FILLER                PIC X.
009400*
009500 01  WS-BAL-FILE-STATUS-GROUP.
009600     03  WS-BAL-FILE-STATUS    PIC XX  VALUE ZERO.
009700         88  WS-BAL-FILE-OK              VALUE "00" "97".
009800         88  WS-BAL-FILE-NOT-FOUND       VALUE "35".
009900     03  FILLER                PIC X.
010000*
010100 01  WS-JULIAN-DATA.
010200     03  WS-JULIAN-START       PIC 9(9)   COMP.
010300     03  WS-JULIAN-END         PIC 9(9)   COMP.
010400     03  WS-Y1                 PIC S9(5)  COMP.
010500     03  WS-Y1-DIV4            PIC S9(5)  COMP.
010600     03  WS-Y1-DIV100          PIC S9(5)  COMP.
010700     03  WS-Y1-DIV400          PIC S9(5)  COMP.
010800     03  WS-REM4               PIC S9(5)  COMP.
010900     03  WS-REM100             PIC S9(5)  COMP.
011000     03  WS-REM400             PIC S9(5)  COMP.
011100     03  FILLER                PIC X(4).
011200*
011300 01  WS-ERROR-MESSAGES.
011400     03  LV901        PIC X(45)
011500         VALUE "LV901 LEAVE BALANCE FILE OPEN FAILED, STAT=".
011600     03  LV902        PIC X(45)
011700         VALUE "LV902 UNABLE TO CREATE LEAVE BALANCE RECORD".
011800     03  LV903        PIC X(45)
011900         VALUE "LV903 UNABLE TO REWRITE LEAVE BALANCE RECORD".
012000     03  LV904        PIC X(45)
012100         VALUE "LV904 LEAVE BALANCE RECORD NOT FOUND FOR POST".
012200     03  LV999        PIC X(45)
012300         VALUE "LV999 INVALID FUNCTION CODE PASSED TO LV900".
012400     03  FILLER       PIC X(5).
012500*
012600 LINKAGE                   SECTION.
012700     COPY "wslvcall.cob".
012800*
012900 PROCEDURE DIVISION USING LV-CALL-DATA.
013000*
013100 0000-MAIN-LOGIC.
013200*    LV-CD-FN-CLOSE-FILES IS LV001'S EOJ SIGNAL - CLOSE DOWN AND
013300*    RETURN, THE CALLER IS NOT ASKING FOR A BALANCE FUNCTION.
013400     MOVE SPACES               TO LV-CD-MSG.
013500     MOVE ZERO                 TO LV-CD-RETURN-CODE.
013600     IF LV-CD-FN-CLOSE-FILES
013700         PERFORM 0900-CLOSE-BALANCE-FILE THRU 0900-EXIT
013800         GO TO 0000-EXIT.
013900*    NO POINT OPENING THE FILE FOR A FUNCTION CODE WE DON'T
014000*    RECOGNISE - CHECK THAT FIRST.
014100     IF LV-CD-FUNCTION IS NOT LV-VALID-FUNCTION-CODE
014200*        UNKNOWN FUNCTION - REJECT NOW, SEE THE REQ 5188 ENTRY
014300*        ABOVE.  NONE OF G/P/D BELOW GET A LOOK IN.
014400         MOVE 1     TO LV-CD-RETURN-CODE
014500         MOVE LV999 TO LV-CD-MSG
014600         GO TO 0000-EXIT.
014700     PERFORM 0100-CHECK-FILE-OPEN THRU 0100-EXIT.
014800     IF NOT LV-CD-OK
014900         GO TO 0000-EXIT.
015000*    FUNCTION CODE IS ONE OF G/P/D - HAND OFF TO THE PARAGRAPH
015100*    THAT OWNS THAT PIECE OF THE BALANCE LOGIC.
015200     EVALUATE TRUE
015300         WHEN LV-CD-FN-GET-OR-CREATE
015400             PERFORM 1000-GET-OR-CREATE-BALANCE THRU 1000-EXIT
015500         WHEN LV-CD-FN-POST-USED
015600             PERFORM 2000-POST-USED-LEAVES THRU 2000-EXIT
015700         WHEN LV-CD-FN-COMPUTE-DAYS
015800             PERFORM 3000-COMPUTE-LEAVE-DAYS THRU 3000-EXIT
015900     END-EVALUATE.
016000 0000-EXIT.
016100     EXIT PROGRAM.
016200*
016300*----------------------------------------------------------
016400* FILE OPEN / CLOSE - THE BALANCE FILE STAYS OPEN ACROSS
016500* CALLS FOR THE LIFE OF THE RUN, LV001 CLOSES IT AT EOJ.
016600*----------------------------------------------------------
016700 0100-CHECK-FILE-OPEN.
016800*    ONCE OPEN, STAYS OPEN - EVERY CALL LV010/LV020/LV001 MAKES
016900*    RE-ENTERS HERE, BUT ONLY THE FIRST ONE ACTUALLY OPENS IT.
017000     IF WS-BAL-FILE-IS-OPEN
017100         GO TO 0100-EXIT.
017200     OPEN I-O LV-BALANCE-FILE.
017300*    STATUS 35 MEANS FIRST RUN EVER - THE MASTER DOESN'T EXIST
017400*    YET, SO WE CREATE AN EMPTY ONE AND RE-OPEN I-O.
017500     IF WS-BAL-FILE-NOT-FOUND
017600         OPEN OUTPUT LV-BALANCE-FILE
017700         CLOSE LV-BALANCE-FILE
017800         OPEN I-O LV-BALANCE-FILE.
017900     IF NOT WS-BAL-FILE-OK
018000         MOVE 1        TO LV-CD-RETURN-CODE
018100         STRING LV901 DELIMITED BY SIZE
018200             WS-BAL-FILE-STATUS DELIMITED BY SIZE
018300             INTO LV-CD-MSG
018400         GO TO 0100-EXIT.
018500*    STATUS CODE ITSELF RIDES ALONG ON THE MESSAGE TEXT SO THE
018600*    OPERATOR SEES EXACTLY WHAT THE ACCESS METHOD COMPLAINED OF.
018700     MOVE "Y" TO WS-BAL-FILE-OPEN-SW.
018800 0100-EXIT.
018900     EXIT.
019000*
019100 0900-CLOSE-BALANCE-FILE.
019200*    ONLY CLOSE IF WE ACTUALLY OPENED IT - A RUN WITH NO G/P/D
019300*    CALLS AT ALL NEVER GETS AS FAR AS 0100.
019400     IF WS-BAL-FILE-IS-OPEN
019500         CLOSE LV-BALANCE-FILE
019600         MOVE "N" TO WS-BAL-FILE-OPEN-SW.
019700 0900-EXIT.
019800     EXIT.
019900*
020000*----------------------------------------------------------
020100* FUNCTION G - GET-OR-CREATE-LEAVE-BALANCE.  THE KEY IS THE
020200* EMPLOYEE-YEAR PAIR, LB-BAL-KEY, SO EACH EMPLOYEE CARRIES A
020300* SEPARATE ROW PER CALENDAR YEAR.
020400*----------------------------------------------------------
020500 1000-GET-OR-CREATE-BALANCE.
020600*    KEYED READ ON EMPLOYEE-NO + YEAR - IF THIS EMPLOYEE HAS
020700*    NEVER HAD A BALANCE RECORD FOR THIS YEAR, MAKE ONE NOW
020800*    RATHER THAN ERRORING BACK TO THE CALLER.
020900     MOVE LV-CD-EMPLOYEE-NO   TO LB-EMPLOYEE-NO.
021000     MOVE LV-CD-BAL-YEAR      TO LB-BAL-YEAR.
021100     READ LV-BALANCE-FILE
021200         INVALID KEY
021300             PERFORM 1200-CREATE-NEW-BALANCE THRU 1200-EXIT.
021400*    REQ 2217 - RETURN THE CURRENT FIGURES REGARDLESS OF WHICH
021500*    BRANCH ABOVE WE TOOK, SO LV010'S BALANCE CHECK NEVER HAS TO
021600*    RE-READ THE FILE TO GET THEM.
021700     MOVE LB-TOTAL-ANNUAL-LEAVES  TO LV-CD-TOTAL-LEAVES.
021800     MOVE LB-USED-LEAVES          TO LV-CD-USED-LEAVES.
021900     MOVE LB-REMAINING-LEAVES     TO LV-CD-REMAINING-LEAVES.
022000 1000-EXIT.
022100     EXIT.
022200*
022300 1200-CREATE-NEW-BALANCE.
022400*    NEW YEAR, NEW EMPLOYEE, OR BOTH - START THE POT AT THE
022500*    STANDARD 15-DAY ANNUAL ALLOTMENT, NOTHING USED YET.
022600     MOVE LV-CD-EMPLOYEE-NO   TO LB-EMPLOYEE-NO.
022700     MOVE LV-CD-BAL-YEAR      TO LB-BAL-YEAR.
022800     MOVE 15                  TO LB-TOTAL-ANNUAL-LEAVES.
022900     MOVE ZERO                TO LB-USED-LEAVES.
023000     MOVE 15                  TO LB-REMAINING-LEAVES.
023100*    30/03/93 FIX - STAMP BOTH DATES ON CREATE, SEE CHANGE LOG.
023200     MOVE LV-CD-TODAY         TO LB-CREATED-DATE.
023300     MOVE LV-CD-TODAY         TO LB-UPDATED-DATE.
023400     WRITE LV-BALANCE-RECORD
023500         INVALID KEY
023600             MOVE 1    TO LV-CD-RETURN-CODE
023700             MOVE LV902 TO LV-CD-MSG.
023800 1200-EXIT.
023900     EXIT.
024000*
024100*----------------------------------------------------------
024200* FUNCTION P - POST-USED-LEAVES.  ADDITIVE, PER-APPROVAL.
024300*----------------------------------------------------------
024400 2000-POST-USED-LEAVES.
024500*    UNLIKE FUNCTION G THIS FUNCTION DOES NOT CREATE A MISSING
024600*    RECORD - LV020 IS EXPECTED TO HAVE CALLED GET-OR-CREATE
024700*    FIRST, SO A NOT-FOUND HERE MEANS SOMETHING IS OUT OF STEP.
024800     MOVE LV-CD-EMPLOYEE-NO   TO LB-EMPLOYEE-NO.
024900     MOVE LV-CD-BAL-YEAR      TO LB-BAL-YEAR.
025000     READ LV-BALANCE-FILE
025100         INVALID KEY
025200             GO TO 2100-BALANCE-NOT-FOUND.
025300*    ADDITIVE, NOT A REPLACE - A SECOND APPROVAL IN THE SAME YEAR
025400*    ADDS ON TOP OF WHATEVER WAS ALREADY POSTED.
025500     ADD LV-CD-ADDITIONAL-DAYS   TO LB-USED-LEAVES.
025600*    REMAINING IS ALWAYS RE-DERIVED FROM THE OTHER TWO FIELDS
025700*    RATHER THAN CARRIED FORWARD, SO IT CAN NEVER DRIFT.
025800     COMPUTE LB-REMAINING-LEAVES =
025900             LB-TOTAL-ANNUAL-LEAVES - LB-USED-LEAVES.
026000     MOVE LV-CD-TODAY         TO LB-UPDATED-DATE.
026100*    REWRITE, NOT WRITE - THE RECORD ALREADY EXISTS, WE'RE
026200*    UPDATING THE SAME KEY WE JUST READ.
026300     REWRITE LV-BALANCE-RECORD
026400         INVALID KEY
026500             MOVE 1    TO LV-CD-RETURN-CODE
026600             MOVE LV903 TO LV-CD-MSG.
026700     MOVE LB-REMAINING-LEAVES TO LV-CD-REMAINING-LEAVES.
026800     GO TO 2000-EXIT.
026900 2100-BALANCE-NOT-FOUND.
027000*    NO BALANCE ROW TO POST AGAINST - REPORT IT AND LEAVE
027100*    LV-CD-REMAINING-LEAVES UNTOUCHED RATHER THAN GUESS AT ZERO.
027200     MOVE 1        TO LV-CD-RETURN-CODE.
027300     MOVE LV904     TO LV-CD-MSG.
027400 2000-EXIT.
027500     EXIT.
027600*
027700*----------------------------------------------------------
027800* FUNCTION D - COMPUTE-LEAVE-DAYS.  INCLUSIVE DAY COUNT
027900* BETWEEN LV-CD-START-DATE AND LV-CD-END-DATE, BOTH CCYYMMDD.
028000* USES A PROLEPTIC-GREGORIAN JULIAN-DAY-NUMBER CONVERSION SO
028100* NO INTRINSIC DATE FUNCTIONS ARE NEEDED.
028200*----------------------------------------------------------
028300 3000-COMPUTE-LEAVE-DAYS.
028400*    CONVERT BOTH ENDS TO A JULIAN DAY NUMBER AND SUBTRACT -
028500*    THAT SIDESTEPS ANY MONTH/YEAR-BOUNDARY ARITHMETIC.
028600     MOVE LV-CD-START-DATE    TO LV-DATE-CCYYMMDD.
028700     PERFORM 3050-DATE-TO-JULIAN THRU 3050-EXIT.
028800     MOVE LV-JW-JULIAN-DAY-1  TO WS-JULIAN-START.
028900     MOVE LV-CD-END-DATE      TO LV-DATE-CCYYMMDD.
029000     PERFORM 3050-DATE-TO-JULIAN THRU 3050-EXIT.
029100     MOVE LV-JW-JULIAN-DAY-1  TO WS-JULIAN-END.
029200*    +1 MAKES THE COUNT INCLUSIVE OF BOTH THE START AND END DAY -
029300*    A SINGLE-DAY REQUEST MUST COME BACK AS 1, NOT 0.
029400     COMPUTE LV-CD-LEAVE-DAYS =
029500             WS-JULIAN-END - WS-JULIAN-START + 1.
029600 3000-EXIT.
029700     EXIT.
029800*
029900 3050-DATE-TO-JULIAN.
030000     MOVE LV-DATE-CCYY        TO LV-JW-YEAR.
030100     MOVE LV-DATE-MM          TO LV-JW-MONTH.
030200     MOVE LV-DATE-DD          TO LV-JW-DAY.
030300     PERFORM 3100-DETERMINE-LEAP     THRU 3100-EXIT.
030400     PERFORM 3200-JULIAN-DAY-NUMBER  THRU 3200-EXIT.
030500 3050-EXIT.
030600     EXIT.
030700*
030800 3100-DETERMINE-LEAP.
030900*    04/09/86 FIX - A CENTURY YEAR IS ONLY A LEAP YEAR IF IT IS
031000*    ALSO DIVISIBLE BY 400 (1900 WAS NOT, 2000 WAS).
031100     MOVE "N" TO LV-JW-LEAP-SW.
031200     DIVIDE LV-JW-YEAR BY 4   GIVING WS-Y1-DIV4  REMAINDER WS-REM4.
031300     DIVIDE LV-JW-YEAR BY 100 GIVING WS-Y1-DIV100 REMAINDER WS-REM100.
031400     DIVIDE LV-JW-YEAR BY 400 GIVING WS-Y1-DIV400 REMAINDER WS-REM400.
031500     IF WS-REM4 = ZERO
031600         IF WS-REM100 NOT = ZERO OR WS-REM400 = ZERO
031700             MOVE "Y" TO LV-JW-LEAP-SW.
031800 3100-EXIT.
031900     EXIT.
032000*
032100 3200-JULIAN-DAY-NUMBER.
032200*    STANDARD PROLEPTIC-GREGORIAN JULIAN-DAY-NUMBER FORMULA -
032300*    YEARS-BEFORE TERM, PLUS DAYS-BEFORE-THIS-MONTH FROM THE
032400*    TABLE IN WSLVDATE, PLUS THE DAY-OF-MONTH ITSELF.
032500     COMPUTE WS-Y1 = LV-JW-YEAR - 1.
032600     DIVIDE WS-Y1 BY 4   GIVING WS-Y1-DIV4.
032700     DIVIDE WS-Y1 BY 100 GIVING WS-Y1-DIV100.
032800     DIVIDE WS-Y1 BY 400 GIVING WS-Y1-DIV400.
032900     MOVE LV-MONTH-DAYS-BEFORE (LV-JW-MONTH)
033000                              TO LV-JW-DAYS-BEFORE-MONTH.
033100     COMPUTE LV-JW-JULIAN-DAY-1 =
033200             (WS-Y1 * 365) + WS-Y1-DIV4 - WS-Y1-DIV100
033300             + WS-Y1-DIV400 + LV-JW-DAYS-BEFORE-MONTH
033400             + LV-JW-DAY.
033500*    THE TABLE ABOVE ASSUMES A NON-LEAP FEBRUARY - BUMP BY ONE
033600*    MORE DAY WHEN THIS YEAR IS LEAP AND WE ARE PAST FEBRUARY.
033700     IF LV-JW-LEAP-YEAR AND LV-JW-MONTH > 2
033800         ADD 1 TO LV-JW-JULIAN-DAY-1.
033900 3200-EXIT.
034000     EXIT.
