000100* *******************************************
000200*                                           *
000300*   Record Definition For HR Policy         *
000400*      Upload-Request Transaction File       *
000500* *******************************************
000600*   File size 409 bytes.
000700* 
000800*  03/07/85 vbc - Created.
000900*  11/02/95 vbc - Ht-Content-Type added, uploads were arriving
001000*                 un-typed from the new document scanner front
001100*                 end and py... er, HP010 had no way to check it.
001200* 
001300 01  HP-TRANS-RECORD.
001400     03  HT-POLICY-NAME           PIC X(60).
001500     03  HT-DESCRIPTION           PIC X(200).
001600     03  HT-FILE-PRESENT-SW       PIC X.
001700         88  HT-FILE-PRESENT            VALUE "Y".
001800         88  HT-FILE-NOT-PRESENT        VALUE "N".
001900     03  HT-ORIGINAL-FILE-NAME    PIC X(100).
002000     03  HT-CONTENT-TYPE          PIC X(40).
002100     03  HT-FILE-SIZE             PIC 9(9)      COMP.
002200     03  FILLER                   PIC X(4).
