000100 IDENTIFICATION            DIVISION.
000200*
000300 PROGRAM-ID.               HP010.
000400 AUTHOR.                   V B COEN.
000500 INSTALLATION.             APPLEWOOD COMPUTERS.
000600 DATE-WRITTEN.             02/07/85.
000700 DATE-COMPILED.
000800 SECURITY.                 APPLEWOOD COMPUTERS - PAYROLL/HR
000900                           DIVISION.  INTERNAL USE ONLY.
001000*
001100*    REMARKS.              HPUPLD - VALIDATES AND STORES THE
001200*                          METADATA FOR A NEW HR POLICY
001300*                          DOCUMENT.  ONE RUN PROCESSES THE
001400*                          WHOLE OVERNIGHT UPLOAD-REQUEST FILE
001500*                          BUILT BY THE DOCUMENT SCANNER FRONT
001600*                          END.
001700*
001800*                          ONLY THE DOCUMENT'S METADATA IS
001900*                          RECORDED HERE - THE PDF ITSELF IS
002000*                          MOVED TO THE POLICY LIBRARY BY THE
002100*                          SCANNER FRONT END, NOT BY THIS RUN -
002200*                          SEE HP-FILE-PATH REMARKS AT 2700.
002300*
002400*    CALLED MODULES.       NONE.
002500*
002600*    FILES USED.           HPTRANS - UPLOAD-REQUEST, INPUT.
002700*                          HPPOLCY - POLICY MASTER, I-O.
002800*
002900*    ERROR MESSAGES USED.  HP011, HP012.  BUSINESS REJECTIONS
003000*                          ARE RETURNED IN WS-MSG, NOT LISTED
003100*                          HERE - SEE 2100 THRU 2600.
003200*
003300*-----------------------------------------------------------
003400* CHANGE LOG.
003500*-----------------------------------------------------------
003600* 02/07/85 VBC - CREATED.
003700* 11/02/95 VBC - CONTENT-TYPE CHECK ADDED, UPLOADS WERE
003800*                ARRIVING UN-TYPED FROM THE NEW SCANNER FRONT
003900*                END WITH NO WAY TO TELL A RENAMED .DOC FROM A
004000*                REAL PDF.
004100* 19/11/98 VBC - Y2K REVIEW.  RUN-DATE ACCEPT ALREADY DELIVERS
004200*                AN 8-DIGIT CENTURY YEAR - NO CODE CHANGE
004300*                REQUIRED.  SIGNED OFF SC.
004400* 09/03/06 VBC - REQ 4102.  STORED FILE NAME NOW BUILT FROM THE
004500*                POLICY NAME (NON [A-Z0-9-_] CHARACTERS FORCED
004600*                TO UNDERSCORE) RATHER THAN THE ORIGINAL UPLOAD
004700*                NAME - HR KEPT GETTING CLASHES ON "POLICY.PDF"
004800*                COMING FROM DIFFERENT DEPARTMENTS.
004900* 14/05/09 JT  - REQ 2217.  MAX UPLOAD SIZE NOW A WORKING-
005000*                STORAGE CONSTANT (10MB) INSTEAD OF A LITERAL
005100*                BURIED IN 2400, EASIER TO CHANGE NEXT TIME.
005200* 14/09/09 VBC - REQ 5188.  DROPPED THE UPSI-0 TRACE SWITCH, IT
005300*                WAS NEVER WIRED TO ANYTHING.  HP-VALID-NAME-CHAR
005400*                IS UNTOUCHED - IT IS STILL DOING REAL WORK AT
005500*                2710-SANITIZE-ONE-CHAR.
005600*-----------------------------------------------------------
005700*
005800 ENVIRONMENT               DIVISION.
005900 CONFIGURATION             SECTION.
006000 SPECIAL-NAMES.
006100     C01                   IS TOP-OF-FORM.
006200     CLASS HP-VALID-NAME-CHAR    IS "A" THRU "Z"
006300                                    "a" THRU "z"
006400                                    "0" THRU "9"
006500                                    "-" "_".
006600*
006700 INPUT-OUTPUT              SECTION.
006800 FILE-CONTROL.
006900     SELECT HP-TRANS-FILE    ASSIGN TO "HPTRANS"
007000         ORGANIZATION       IS SEQUENTIAL
007100         FILE STATUS        IS WS-TRANS-FILE-STATUS.
007200     SELECT HP-POLICY-FILE   ASSIGN TO "HPPOLCY"
007300         ORGANIZATION       IS INDEXED
007400         ACCESS MODE        IS DYNAMIC
007500         RECORD KEY         IS HP-POLICY-NAME
007600         ALTERNATE RECORD KEY IS HP-POLICY-ID
007700         FILE STATUS        IS WS-POLICY-FILE-STATUS.
007800*
007900 DATA                      DIVISION.
008000 FILE                      SECTION.
008100 FD  HP-TRANS-FILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 409 CHARACTERS.
008400     COPY "wshptran.cob".
008500*
008600 FD  HP-POLICY-FILE
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 581 CHARACTERS.
008900     COPY "wshppol.cob".
009000*
009100 WORKING-STORAGE           SECTION.
009200 77  PROG-NAME             PIC X(15)  VALUE "HP010 (1.06)".
009300 77  WS-NEXT-POLICY-ID     PIC 9(9)   COMP  VALUE ZERO.
009400 77  WS-REQ-READ-COUNT     PIC 9(7)   COMP  VALUE ZERO.
009500 77  WS-REQ-REJECT-COUNT   PIC 9(7)   COMP  VALUE ZERO.
009600 77  WS-NAME-LEN           PIC 9(3)   COMP  VALUE ZERO.
009700 77  WS-FILE-NAME-LEN      PIC 9(3)   COMP  VALUE ZERO.
009800 77  WS-CHAR-INDEX         PIC 9(3)   COMP  VALUE ZERO.
009900 77  WS-MAX-MB             PIC 9(5)   COMP  VALUE ZERO.
010000*
010100 01  WS-TODAY-WORK.
010200     03  WS-TODAY-CCYYMMDD     PIC 9(8).
010300     03  WS-TODAY-BROKEN REDEFINES WS-TODAY-CCYYMMDD.
010400         05  WS-TODAY-CCYY     PIC 9(4).
010500         05  WS-TODAY-MM       PIC 9(2).
010600         05  WS-TODAY-DD       PIC 9(2).
010700     03  FILLER                PIC X(5).
010800*
010900 01  WS-NAME-WORK.
011000     03  WS-NAME-TEXT          PIC X(60)  VALUE SPACES.
011100     03  WS-NAME-TABLE REDEFINES WS-NAME-TEXT.
011200         05  WS-NAME-CHAR      PIC X      OCCURS 60.
011300*
011400 01  WS-SAN-WORK.
011500     03  WS-SAN-TEXT           PIC X(60)  VALUE SPACES.
011600     03  WS-SAN-TABLE REDEFINES WS-SAN-TEXT.
011700         05  WS-SAN-CHAR       PIC X      OCCURS 60.
011800*
011900 01  WS-FILE-NAME-WORK.
012000     03  WS-ORIG-NAME-TEXT     PIC X(100) VALUE SPACES.
012100     03  WS-ORIG-NAME-TABLE REDEFINES WS-ORIG-NAME-TEXT.
012200         05  WS-ORIG-NAME-CHAR PIC X      OCCURS 100.
012300*
012400 01  WS-MISC-WORK.
012500     03  WS-EXT-WORK           PIC X(4)   VALUE SPACES.
012600     03  WS-STORED-NAME        PIC X(64)  VALUE SPACES.
012700     03  WS-MAX-MB-EDIT        PIC ZZZZ9.
012800     03  FILLER                PIC X(10).
012900*
013000 01  WS-MAX-FILE-SIZE          PIC 9(9)   COMP
013100                               VALUE 10485760.
013200*
013300 01  WS-SWITCHES.
013400     03  WS-TRANS-EOF-SW        PIC X  VALUE "N".
013500         88  WS-TRANS-EOF              VALUE "Y".
013600     03  WS-RETURN-CODE         PIC 9  VALUE ZERO.
013700         88  WS-OK                     VALUE 0.
013800         88  WS-REJECTED               VALUE 1.
013900     03  FILLER                 PIC X.
014000*
014100 01  WS-TRANS-FILE-STATUS-GROUP.
014200     03  WS-TRANS-FILE-STATUS   PIC XX  VALUE ZERO.
014300         88  WS-TRANS-FILE-OK             VALUE "00".
014400         88  WS-TRANS-FILE-EOF            VALUE "10".
014500     03  FILLER                 PIC X.
014600*
014700 01  WS-POLICY-FILE-STATUS-GROUP.
014800     03  WS-POLICY-FILE-STATUS  PIC XX  VALUE ZERO.
014900         88  WS-POLICY-FILE-OK            VALUE "00" "97".
015000         88  WS-POLICY-FILE-NOT-FOUND     VALUE "35".
015100     03  FILLER                 PIC X.
015200*
015300 01  WS-RESULT-LINE.
015400     03  WS-RL-POLICY-NAME     PIC X(60).
015500     03  FILLER                PIC X      VALUE SPACE.
015600     03  WS-RL-RETURN-CODE     PIC 9.
015700     03  FILLER                PIC X      VALUE SPACE.
015800     03  WS-RL-MSG             PIC X(60).
015900*
016000 01  WS-MSG                    PIC X(60)  VALUE SPACES.
016100*
016200 01  WS-ERROR-MESSAGES.
016300     03  HP011        PIC X(45)
016400         VALUE "HP011 UPLOAD-REQUEST FILE OPEN FAILED, STAT=".
016500     03  HP012        PIC X(45)
016600         VALUE "HP012 POLICY MASTER OPEN FAILED, STATUS=".
016700     03  HP013        PIC X(45)
016800         VALUE "HP013 UNABLE TO WRITE POLICY RECORD".
016900     03  FILLER       PIC X(5).
017000*
017100 PROCEDURE DIVISION.
017200*
017300 0000-MAIN-LOGIC.
017400*    OPEN BOTH FILES AND FIND THE HIGH POLICY-ID BEFORE TOUCHING
017500*    A SINGLE REQUEST, THEN WORK THE UPLOAD-REQUEST FILE UNTIL
017600*    THE READ PARAGRAPH SIGNALS END OF FILE.
017700     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
017800     IF WS-TRANS-FILE-OK AND WS-POLICY-FILE-OK
017900         PERFORM 1000-PROCESS-ONE-REQUEST THRU 1000-EXIT
018000             UNTIL WS-TRANS-EOF.
018100     PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
018200     STOP RUN.
018300*
018400 0100-INITIALIZE.
018500*    RUN DATE IS STAMPED ON EVERY NEW POLICY RECORD BELOW AT
018600*    2900, SO WE FETCH IT ONCE HERE RATHER THAN ON EVERY WRITE.
018700     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
018800     OPEN INPUT HP-TRANS-FILE.
018900     IF NOT WS-TRANS-FILE-OK
019000*        NOTHING TO READ IF THE UPLOAD-REQUEST FILE WON'T OPEN -
019100*        LOG THE STATUS CODE AND FALL OUT WITHOUT TOUCHING THE
019200*        POLICY MASTER AT ALL.
019300         STRING HP011 DELIMITED BY SIZE
019400             WS-TRANS-FILE-STATUS DELIMITED BY SIZE
019500             INTO WS-MSG
019600         DISPLAY WS-MSG
019700         GO TO 0100-EXIT.
019800     OPEN I-O HP-POLICY-FILE.
019900*    STATUS 35 MEANS FIRST RUN EVER - CREATE AN EMPTY MASTER AND
020000*    RE-OPEN I-O, SAME PATTERN THE LEAVE PROGRAMS USE.
020100     IF WS-POLICY-FILE-NOT-FOUND
020200         OPEN OUTPUT HP-POLICY-FILE
020300         CLOSE HP-POLICY-FILE
020400         OPEN I-O HP-POLICY-FILE.
020500     IF NOT WS-POLICY-FILE-OK
020600         STRING HP012 DELIMITED BY SIZE
020700             WS-POLICY-FILE-STATUS DELIMITED BY SIZE
020800             INTO WS-MSG
020900         DISPLAY WS-MSG
021000         GO TO 0100-EXIT.
021100     PERFORM 0150-FIND-HIGH-POLICY-ID THRU 0150-EXIT.
021200     PERFORM 0110-READ-REQUEST THRU 0110-EXIT.
021300 0100-EXIT.
021400     EXIT.
021500*
021600 0110-READ-REQUEST.
021700*    STRAIGHT SEQUENTIAL READ - THE UPLOAD-REQUEST FILE IS BUILT
021800*    ONE ENTRY PER SCANNED DOCUMENT, NO SORTING REQUIRED.
021900     READ HP-TRANS-FILE
022000         AT END
022100             MOVE "Y" TO WS-TRANS-EOF-SW
022200         NOT AT END
022300             ADD 1 TO WS-REQ-READ-COUNT.
022400 0110-EXIT.
022500     EXIT.
022600*
022700*----------------------------------------------------------
022800* FIRST-OPEN HIGH-KEY SCAN ON THE ALTERNATE (POLICY-ID) KEY
022900* SO NEW UPLOADS GET THE NEXT NUMBER.
023000*----------------------------------------------------------
023100 0150-FIND-HIGH-POLICY-ID.
023200*    STARTS AT ZERO AND READS FORWARD BY THE ALTERNATE KEY UNTIL
023300*    END OF FILE, SO WS-NEXT-POLICY-ID ENDS UP HOLDING THE
023400*    HIGHEST ID CURRENTLY ON THE MASTER - AN EMPTY MASTER LEAVES
023500*    IT AT ZERO AND THE FIRST UPLOAD BECOMES POLICY-ID 1.
023600     MOVE ZERO             TO WS-NEXT-POLICY-ID.
023700     MOVE ZERO             TO HP-POLICY-ID.
023800     START HP-POLICY-FILE KEY IS NOT LESS THAN HP-POLICY-ID
023900         INVALID KEY
024000             GO TO 0150-EXIT.
024100 0151-READ-NEXT-ID.
024200*    READS THE ALTERNATE KEY IN ASCENDING ORDER, SO THE LAST RECORD
024300*    READ BEFORE END-OF-FILE HOLDS THE HIGHEST POLICY-ID ON FILE.
024400     READ HP-POLICY-FILE NEXT RECORD
024500         AT END
024600             GO TO 0150-EXIT.
024700     MOVE HP-POLICY-ID TO WS-NEXT-POLICY-ID.
024800     GO TO 0151-READ-NEXT-ID.
024900 0150-EXIT.
025000     EXIT.
025100*
025200 0900-CLOSE-FILES.
025300*    CALLED ONLY FROM 9000-END-OF-JOB, ONCE, AT NORMAL EOJ.
025400     CLOSE HP-TRANS-FILE.
025500     CLOSE HP-POLICY-FILE.
025600 0900-EXIT.
025700     EXIT.
025800*
025900*----------------------------------------------------------
026000* MAIN VALIDATE-AND-STORE SEQUENCE - EACH STEP SKIPPED ONCE
026100* THE REQUEST HAS ALREADY BEEN REJECTED.
026200*----------------------------------------------------------
026300 1000-PROCESS-ONE-REQUEST.
026400*    EACH VALIDATION STEP ONLY RUNS IF EVERY STEP BEFORE IT
026500*    PASSED - THE FIRST FAILURE STOPS THE CHAIN AND WS-MSG
026600*    CARRIES THAT FAILURE'S TEXT THROUGH TO 3000 BELOW.
026700     MOVE ZERO                TO WS-RETURN-CODE.
026800     MOVE SPACES              TO WS-MSG.
026900     PERFORM 2100-VALIDATE-POLICY-NAME THRU 2100-EXIT.
027000     IF WS-OK
027100         PERFORM 2200-VALIDATE-NAME-UNIQUE THRU 2200-EXIT.
027200     IF WS-OK
027300         PERFORM 2300-VALIDATE-FILE-PRESENT THRU 2300-EXIT.
027400     IF WS-OK
027500         PERFORM 2400-VALIDATE-FILE-SIZE THRU 2400-EXIT.
027600     IF WS-OK
027700         PERFORM 2500-VALIDATE-FILE-EXT THRU 2500-EXIT.
027800     IF WS-OK
027900         PERFORM 2600-VALIDATE-CONTENT-TYPE THRU 2600-EXIT.
028000     IF WS-OK
028100         PERFORM 2700-BUILD-STORED-FILE-NAME THRU 2700-EXIT.
028200     IF WS-OK
028300         PERFORM 2900-WRITE-POLICY-RECORD THRU 2900-EXIT.
028400*    RESULT LINE IS WRITTEN WHETHER THE REQUEST PASSED OR FAILED
028500*    - THE SCANNER FRONT END READS THIS SYSOUT TO TELL THE
028600*    UPLOADING USER WHAT HAPPENED.
028700     PERFORM 3000-WRITE-RESULT-LINE THRU 3000-EXIT.
028800     PERFORM 0110-READ-REQUEST THRU 0110-EXIT.
028900*    READ THE NEXT REQUEST BEFORE LOOPING BACK TO 0000 - SAME PATTERN
029000*    AS THE INITIAL READ IN 0100, SO EOF IS ALWAYS DETECTED BEFORE
029100*    THIS PARAGRAPH IS ENTERED AGAIN.
029200 1000-EXIT.
029300     EXIT.
029400*
029500*----------------------------------------------------------
029600* POLICY-NAME MUST BE NON-BLANK AFTER TRIMMING - WE FIND THE
029700* TRIMMED LENGTH HERE BY SCANNING BACK FROM THE END, AND
029800* KEEP IT IN WS-NAME-LEN FOR THE SANITIZER AT 2700.
029900*----------------------------------------------------------
030000 2100-VALIDATE-POLICY-NAME.
030100*    RIGHT-TRIM BY SCANNING BACK FROM THE FIXED 60-CHARACTER
030200*    FIELD END - THE LOOP BELOW BACKS WS-NAME-LEN DOWN ONE
030300*    CHARACTER AT A TIME UNTIL IT HITS A NON-SPACE OR ZERO.
030400     MOVE HT-POLICY-NAME      TO WS-NAME-TEXT.
030500     MOVE 60                  TO WS-NAME-LEN.
030600 2110-TRIM-NAME.
030700     IF WS-NAME-LEN = ZERO
030800         GO TO 2120-NAME-TRIMMED.
030900     IF WS-NAME-CHAR (WS-NAME-LEN) NOT = SPACE
031000         GO TO 2120-NAME-TRIMMED.
031100     SUBTRACT 1 FROM WS-NAME-LEN.
031200     GO TO 2110-TRIM-NAME.
031300 2120-NAME-TRIMMED.
031400*    ZERO LENGTH MEANS THE FIELD WAS ALL SPACES OR NEVER SENT -
031500*    EITHER WAY THERE IS NO NAME TO FILE THE POLICY UNDER.
031600     IF WS-NAME-LEN = ZERO
031700         MOVE 1 TO WS-RETURN-CODE
031800         MOVE "Policy name cannot be empty" TO WS-MSG.
031900 2100-EXIT.
032000     EXIT.
032100*
032200 2200-VALIDATE-NAME-UNIQUE.
032300*    HP-POLICY-NAME IS THE PRIMARY KEY, SO A PROBE READ IS ALL
032400*    THAT'S NEEDED - INVALID KEY MEANS THE NAME IS FREE.
032500     MOVE HT-POLICY-NAME      TO HP-POLICY-NAME.
032600     READ HP-POLICY-FILE
032700         INVALID KEY
032800             GO TO 2200-EXIT.
032900     MOVE 1 TO WS-RETURN-CODE.
033000     MOVE "A policy with this name already exists" TO WS-MSG.
033100 2200-EXIT.
033200     EXIT.
033300*
033400 2300-VALIDATE-FILE-PRESENT.
033500*    A REQUEST WITH NO FILE ATTACHED, OR ONE WHOSE SIZE CAME
033600*    THROUGH AS ZERO, IS TREATED THE SAME - NOTHING TO STORE.
033700     IF HT-FILE-NOT-PRESENT OR HT-FILE-SIZE = ZERO
033800         MOVE 1 TO WS-RETURN-CODE
033900         MOVE "File cannot be empty" TO WS-MSG.
034000 2300-EXIT.
034100     EXIT.
034200*
034300 2400-VALIDATE-FILE-SIZE.
034400*    REQ 2217 - THE LIMIT ITSELF LIVES IN WS-MAX-FILE-SIZE, NOT
034500*    HERE, SO ONLY THAT ONE ENTRY NEEDS CHANGING IF HR EVER
034600*    RAISES THE CAP.
034700     IF HT-FILE-SIZE > WS-MAX-FILE-SIZE
034800*        BUILD THE "NN MB" WORDING FOR THE REJECT MESSAGE FROM
034900*        THE SAME CONSTANT SO THE TEXT NEVER GOES STALE.
035000         COMPUTE WS-MAX-MB = WS-MAX-FILE-SIZE / 1048576
035100         MOVE WS-MAX-MB TO WS-MAX-MB-EDIT
035200         MOVE 1 TO WS-RETURN-CODE
035300         STRING "File size exceeds maximum allowed size of "
035400                 DELIMITED BY SIZE
035500             WS-MAX-MB-EDIT      DELIMITED BY SIZE
035600             "MB"                DELIMITED BY SIZE
035700             INTO WS-MSG.
035800 2400-EXIT.
035900     EXIT.
036000*
036100*----------------------------------------------------------
036200* ORIGINAL FILE NAME MUST END ".PDF", CASE-INSENSITIVE - WE
036300* TRIM TRAILING SPACES THE SAME WAY AS 2100, THEN PICK OFF
036400* THE LAST FOUR CHARACTERS AND FOLD THEM TO UPPER CASE.
036500*----------------------------------------------------------
036600 2500-VALIDATE-FILE-EXT.
036700*    WE ONLY HOLD THE ORIGINAL FILE NAME, NOT ITS LENGTH, SO WE HAVE
036800*    TO TRIM THE TRAILING SPACES OFF OURSELVES BEFORE WE CAN LOOK AT
036900*    THE LAST FOUR CHARACTERS.
037000     MOVE HT-ORIGINAL-FILE-NAME TO WS-ORIG-NAME-TEXT.
037100     MOVE 100                   TO WS-FILE-NAME-LEN.
037200 2510-TRIM-FILE-NAME.
037300*    SCAN BACK FROM THE END OF THE 100-BYTE FIELD ONE CHARACTER AT A
037400*    TIME UNTIL WE HIT SOMETHING THAT IS NOT A SPACE.
037500     IF WS-FILE-NAME-LEN = ZERO
037600         GO TO 2520-CHECK-EXT.
037700     IF WS-ORIG-NAME-CHAR (WS-FILE-NAME-LEN) NOT = SPACE
037800         GO TO 2520-CHECK-EXT.
037900     SUBTRACT 1 FROM WS-FILE-NAME-LEN.
038000     GO TO 2510-TRIM-FILE-NAME.
038100 2520-CHECK-EXT.
038200*    A NAME OF FEWER THAN 5 CHARACTERS CANNOT END IN ".PDF" - REJECT
038300*    IT WITHOUT EVEN LOOKING AT THE LAST FOUR BYTES.
038400     IF WS-FILE-NAME-LEN < 5
038500         MOVE 1 TO WS-RETURN-CODE
038600         MOVE "Only PDF files are allowed" TO WS-MSG
038700         GO TO 2500-EXIT.
038800     MOVE WS-ORIG-NAME-TEXT (WS-FILE-NAME-LEN - 3 : 4)
038900                                TO WS-EXT-WORK.
039000*    UPPER-CASE THE FOUR-BYTE EXTENSION BEFORE COMPARING SO "test.pdf"
039100*    AND "TEST.PDF" ARE TREATED ALIKE - THE SCANNER FRONT END DOES
039200*    NOT GUARANTEE A CASE ON THE NAME IT SENDS US.
039300     INSPECT WS-EXT-WORK CONVERTING
039400             "abcdefghijklmnopqrstuvwxyz"
039500             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
039600     IF WS-EXT-WORK NOT = ".PDF"
039700         MOVE 1 TO WS-RETURN-CODE
039800         MOVE "Only PDF files are allowed" TO WS-MSG.
039900 2500-EXIT.
040000     EXIT.
040100*
040200*    BELT AND BRACES - 2500 ABOVE CHECKED THE FILE NAME'S EXTENSION,
040300*    THIS CHECKS WHAT THE SCANNER FRONT END ACTUALLY SAYS THE
040400*    CONTENT TYPE IS.  A RENAMED NON-PDF WOULD PASS 2500 BUT FAIL HERE.
040500 2600-VALIDATE-CONTENT-TYPE.
040600     IF HT-CONTENT-TYPE NOT = "application/pdf"
040700         MOVE 1 TO WS-RETURN-CODE
040800         MOVE "Invalid file type. Only PDF files are allowed"
040900                         TO WS-MSG.
041000 2600-EXIT.
041100     EXIT.
041200*
041300*----------------------------------------------------------
041400* SANITIZED STORED FILE NAME = POLICY NAME WITH EVERY
041500* CHARACTER OTHER THAN A-Z, a-z, 0-9, - AND _ FORCED TO "_",
041600* SUFFIXED ".pdf".  WS-NAME-LEN CAME FROM 2100.
041700*----------------------------------------------------------
041800 2700-BUILD-STORED-FILE-NAME.
041900*    WORKS THROUGH THE POLICY NAME ONE CHARACTER AT A TIME BELOW,
042000*    SWAPPING ANYTHING OUTSIDE HP-VALID-NAME-CHAR FOR AN UNDERSCORE -
042100*    THIS IS WHAT KEEPS SPACES AND PUNCTUATION OUT OF THE FILE NAME
042200*    THE OPERATING SYSTEM ACTUALLY SEES.
042300     MOVE SPACES              TO WS-SAN-TEXT.
042400     MOVE 1                   TO WS-CHAR-INDEX.
042500 2710-SANITIZE-ONE-CHAR.
042600*    WS-CHAR-INDEX WALKS THE NAME FORWARD UNTIL IT PASSES WS-NAME-LEN,
042700*    THE TRIMMED LENGTH 2100 WORKED OUT FOR US EARLIER.
042800     IF WS-CHAR-INDEX > WS-NAME-LEN
042900         GO TO 2720-SANITIZE-DONE.
043000     IF WS-NAME-CHAR (WS-CHAR-INDEX) IS HP-VALID-NAME-CHAR
043100         MOVE WS-NAME-CHAR (WS-CHAR-INDEX)
043200                          TO WS-SAN-CHAR (WS-CHAR-INDEX)
043300     ELSE
043400         MOVE "_"         TO WS-SAN-CHAR (WS-CHAR-INDEX)
043500     END-IF.
043600     ADD 1 TO WS-CHAR-INDEX.
043700     GO TO 2710-SANITIZE-ONE-CHAR.
043800 2720-SANITIZE-DONE.
043900*    ".pdf" IS ADDED UNCONDITIONALLY - EVERY UPLOAD THAT GETS THIS
044000*    FAR ALREADY PASSED 2500/2600 SO WE KNOW IT IS A PDF.
044100     MOVE SPACES              TO WS-STORED-NAME.
044200     STRING WS-SAN-TEXT (1 : WS-NAME-LEN) DELIMITED BY SIZE
044300             ".pdf"                       DELIMITED BY SIZE
044400             INTO WS-STORED-NAME.
044500 2700-EXIT.
044600     EXIT.
044700*
044800*----------------------------------------------------------
044900* PHYSICAL FILE STORAGE (COPYING THE PDF INTO THE POLICY
045000* LIBRARY DIRECTORY) IS DONE BY THE SCANNER FRONT END, NOT
045100* BY THIS RUN - HP-FILE-PATH JUST RECORDS WHERE IT WILL BE.
045200*----------------------------------------------------------
045300 2900-WRITE-POLICY-RECORD.
045400*    POLICY ID IS THE NEXT NUMBER AFTER THE HIGHEST ONE 0150 FOUND AT
045500*    STARTUP, PLUS HOWEVER MANY WE HAVE ALREADY WRITTEN THIS RUN.
045600     ADD 1 TO WS-NEXT-POLICY-ID.
045700     MOVE WS-NEXT-POLICY-ID   TO HP-POLICY-ID.
045800     MOVE HT-POLICY-NAME      TO HP-POLICY-NAME.
045900     MOVE HT-ORIGINAL-FILE-NAME TO HP-FILE-NAME.
046000     STRING "/POLICY-LIBRARY/" DELIMITED BY SIZE
046100             WS-STORED-NAME    DELIMITED BY SIZE
046200             INTO HP-FILE-PATH.
046300     MOVE HT-FILE-SIZE        TO HP-FILE-SIZE.
046400     MOVE HT-DESCRIPTION      TO HP-DESCRIPTION.
046500     MOVE WS-TODAY-CCYYMMDD   TO HP-UPLOADED-DATE.
046600     WRITE HP-POLICY-RECORD
046700         INVALID KEY
046800             SUBTRACT 1 FROM WS-NEXT-POLICY-ID
046900             MOVE 1     TO WS-RETURN-CODE
047000*            DUPLICATE POLICY ID - SHOULD NEVER HAPPEN SINCE WE JUST
047100*            COMPUTED IT OURSELVES, BUT WE STILL BACK OUT THE COUNTER
047200*            SO THE NEXT REQUEST GETS THE SAME NUMBER TO RETRY WITH.
047300             MOVE HP013 TO WS-MSG.
047400 2900-EXIT.
047500     EXIT.
047600*
047700 3000-WRITE-RESULT-LINE.
047800*    ONE RESULT LINE PER REQUEST READ, ACCEPTED OR NOT - THE FRONT
047900*    AND MATCHES THESE BACK TO ITS REQUESTS BY POSITION.
048000     IF NOT WS-OK
048100         ADD 1 TO WS-REQ-REJECT-COUNT.
048200     MOVE HT-POLICY-NAME      TO WS-RL-POLICY-NAME.
048300     MOVE WS-RETURN-CODE      TO WS-RL-RETURN-CODE.
048400     MOVE WS-MSG              TO WS-RL-MSG.
048500     DISPLAY WS-RESULT-LINE.
048600 3000-EXIT.
048700     EXIT.
048800*
048900 9000-END-OF-JOB.
049000*    ONLY CLOSE THE TRANSACTION FILE IF IT WAS ACTUALLY OPENED - A
049100*    STATUS 35 AT STARTUP MEANS 0100 NEVER OPENED IT AT ALL.
049200     IF WS-TRANS-FILE-OK OR WS-TRANS-FILE-EOF
049300         PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
049400     DISPLAY "HP010 REQUESTS READ    " WS-REQ-READ-COUNT.
049500     DISPLAY "HP010 REQUESTS REJECTED" WS-REQ-REJECT-COUNT.
049600 9000-EXIT.
049700     EXIT.
