000100* *******************************************
000200*                                           *
000300*   Record Definition For HR Policy         *
000400*        Document Master File                *
000500*      Uses Hp-Policy-Name as primary key,   *
000600*      Hp-Policy-Id carried for cross-ref    *
000700*      only - name is what the source        *
000800*      enforces as unique.                   *
000900* *******************************************
001000*   File size 581 bytes.
001100* 
001200*  02/07/85 vbc - Created for the HR Policy Document module.
001300*  09/03/91 vbc - Hp-File-Size widened to 9(9), a 5 digit field
001400*                 was too small for scanned policy manuals.
001500* 
001600 01  HP-POLICY-RECORD.
001700     03  HP-POLICY-ID             PIC 9(9)      COMP.
001800     03  HP-POLICY-NAME           PIC X(60).
001900     03  HP-FILE-NAME             PIC X(100).
002000     03  HP-FILE-PATH             PIC X(200).
002100     03  HP-FILE-SIZE             PIC 9(9)      COMP.
002200     03  HP-DESCRIPTION           PIC X(200).
002300     03  HP-UPLOADED-DATE         PIC 9(8).
002400     03  FILLER                   PIC X(5).
