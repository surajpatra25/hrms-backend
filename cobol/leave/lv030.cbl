000100 IDENTIFICATION            DIVISION.
000200*
000300 PROGRAM-ID.               LV030.
000400 AUTHOR.                   V B COEN.
000500 INSTALLATION.             APPLEWOOD COMPUTERS.
000600 DATE-WRITTEN.             14/06/85.
000700 DATE-COMPILED.
000800 SECURITY.                 APPLEWOOD COMPUTERS - PAYROLL/HR
000900                           DIVISION.  INTERNAL USE ONLY.
001000*
001100*    REMARKS.              LVREJCT - REJECTS A LEAVE
001200*                          APPLICATION.  CALLED BY LV001
001300*                          (LVTRDRV) ONCE PER "R" TRANSACTION.
001400*
001500*                          NO BALANCE POSTING OCCURS ON A
001600*                          REJECTION - THE DAYS WERE NEVER
001700*                          TAKEN.
001800*
001900*    CALLED MODULES.       NONE.
002000*
002100*    FILES USED.           LVLEAVE - LEAVE MASTER, I-O, HELD
002200*                          OPEN FOR THE LIFE OF THE RUN.
002300*
002400*    ERROR MESSAGES USED.  LV031, LV032, LV033.
002500*
002600*-----------------------------------------------------------
002700* CHANGE LOG.
002800*-----------------------------------------------------------
002900* 14/06/85 VBC - CREATED.
003000* 21/08/86 VBC - APPROVED-BY (USED AS REJECTED-BY) NOW TAKEN
003100*                FROM LT-ACTOR-EMP-NO.
003200* 04/02/94 VBC - REJECTION-REASON WIDENED TO 100 TO MATCH THE
003300*                MASTER, SEE WSLVLEAV/WSLVTRAN.
003400* 19/11/98 VBC - Y2K REVIEW.  DATE FIELDS ALREADY CCYYMMDD - NO
003500*                CODE CHANGE REQUIRED.  SIGNED OFF SC.
003600* 22/04/03 VBC - RESPONDS TO LV-CD-FN-CLOSE-FILES SO LV001 CAN
003700*                CLOSE US DOWN CLEANLY AT EOJ.
003800* 06/02/07 VBC - REQ 4471.  SWITCHED STATUS SET TO THE 88-LEVEL
003900*                IN WSLVLEAV RATHER THAN A LITERAL MOVE.
004000* 14/09/09 VBC - REQ 5188.  DROPPED THE LV-VALID-TRAN-CODE CLASS
004100*                TEST AND THE UPSI-0 TRACE SWITCH - LV001 ALREADY
004200*                TURNS AWAY ANY CODE THAT ISN'T A/P/R/C BEFORE
004300*                THIS PROGRAM IS EVER CALLED, SO NEITHER WAS
004400*                DOING ANY WORK HERE.
004500*-----------------------------------------------------------
004600*
004700 ENVIRONMENT               DIVISION.
004800 CONFIGURATION             SECTION.
004900 SPECIAL-NAMES.
005000     C01                   IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT              SECTION.
005300 FILE-CONTROL.
005400     SELECT LV-LEAVE-FILE    ASSIGN TO "LVLEAVE"
005500         ORGANIZATION       IS INDEXED
005600         ACCESS MODE        IS DYNAMIC
005700         RECORD KEY         IS LV-LEAVE-ID
005800         ALTERNATE RECORD KEY IS LV-EMPLOYEE-NO
005900                            WITH DUPLICATES
006000         FILE STATUS        IS WS-LEAVE-FILE-STATUS.
006100*
006200 DATA                      DIVISION.
006300 FILE                      SECTION.
006400 FD  LV-LEAVE-FILE
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 272 CHARACTERS.
006700     COPY "wslvleav.cob".
006800*
006900 WORKING-STORAGE           SECTION.
007000 77  PROG-NAME             PIC X(15)  VALUE "LV030 (1.04)".
007100*
007200     COPY "wslvdate.cob".
007300*
007400 01  WS-SWITCHES.
007500     03  WS-LEAVE-FILE-OPEN-SW  PIC X  VALUE "N".
007600         88  WS-LEAVE-FILE-IS-OPEN     VALUE "Y".
007700     03  FILLER                 PIC X.
007800*
007900 01  WS-LEAVE-FILE-STATUS-GROUP.
008000     03  WS-LEAVE-FILE-STATUS   PIC XX  VALUE ZERO.
008100         88  WS-LEAVE-FILE-OK             VALUE "00" "97".
008200         88  WS-LEAVE-FILE-NOT-FOUND      VALUE "35".
008300     03  FILLER                 PIC X.
008400*
008500 01  WS-ERROR-MESSAGES.
008600     03  LV031        PIC X(45)
008700         VALUE "LV031 LEAVE FILE OPEN FAILED, STATUS=".
008800     03  LV032        PIC X(45)
008900         VALUE "Leave application not found".
009000     03  LV033        PIC X(45)
009100         VALUE "LV033 UNABLE TO REWRITE LEAVE RECORD".
009200     03  FILLER       PIC X(5).
009300*
009400 LINKAGE                   SECTION.
009500     COPY "wslvtran.cob".
009600     COPY "wslvcall.cob".
009700*
009800 PROCEDURE DIVISION USING LV-TRANS-RECORD LV-CALL-DATA.
009900*
010000 0000-MAIN-LOGIC.
010100*    FUNCTION "X" FROM LV001 AT END OF JOB MEANS CLOSE DOWN -
010200*    NO REJECTION WORK HAPPENS ON THAT CALL.
010300     IF LV-CD-FN-CLOSE-FILES
010400         PERFORM 0900-CLOSE-LEAVE-FILE THRU 0900-EXIT
010500         GO TO 0000-EXIT.
010600     MOVE ZERO                TO LV-CD-RETURN-CODE.
010700     MOVE SPACES              TO LV-CD-MSG.
010800     PERFORM 0100-CHECK-FILE-OPEN THRU 0100-EXIT.
010900     IF NOT LV-CD-OK
011000         GO TO 0000-EXIT.
011100*    A FAILED OPEN IS REPORTED BACK TO LV001 VIA LV-CD-MSG AND WE
011200*    DO NOT ATTEMPT THE REJECTION - THERE IS NOTHING TO READ.
011300     PERFORM 1000-REJECT-LEAVE THRU 1000-EXIT.
011400 0000-EXIT.
011500     EXIT PROGRAM.
011600*
011700*----------------------------------------------------------
011800* FILE STAYS OPEN FOR THE LIFE OF THE RUN, SAME AS LV010/LV020.
011900*----------------------------------------------------------
012000 0100-CHECK-FILE-OPEN.
012100*    ONCE OPEN, STAYS OPEN - EVERY TRANSACTION LV001 SENDS US
012200*    RE-ENTERS HERE, BUT ONLY THE FIRST ONE ACTUALLY OPENS IT.
012300     IF WS-LEAVE-FILE-IS-OPEN
012400         GO TO 0100-EXIT.
012500     OPEN I-O LV-LEAVE-FILE.
012600*    STATUS 35 SHOULD NOT HAPPEN HERE IN PRACTICE - LV010 WILL
012700*    HAVE CREATED THE FILE ALREADY - BUT WE STILL COVER IT.
012800     IF WS-LEAVE-FILE-NOT-FOUND
012900         OPEN OUTPUT LV-LEAVE-FILE
013000         CLOSE LV-LEAVE-FILE
013100         OPEN I-O LV-LEAVE-FILE.
013200     IF NOT WS-LEAVE-FILE-OK
013300         MOVE 1        TO LV-CD-RETURN-CODE
013400         STRING LV031 DELIMITED BY SIZE
013500             WS-LEAVE-FILE-STATUS DELIMITED BY SIZE
013600             INTO LV-CD-MSG
013700         GO TO 0100-EXIT.
013800*    THE STATUS CODE ITSELF IS STRUNG ONTO THE MESSAGE TEXT SO
013900*    THE OPERATOR CAN SEE EXACTLY WHAT VSAM/ISAM COMPLAINED OF.
014000     MOVE "Y" TO WS-LEAVE-FILE-OPEN-SW.
014100 0100-EXIT.
014200     EXIT.
014300*
014400 0900-CLOSE-LEAVE-FILE.
014500*    ONLY CLOSE IF WE ACTUALLY OPENED IT - A RUN WITH NO "R"
014600*    TRANSACTIONS AT ALL NEVER GETS AS FAR AS 0100.
014700     IF WS-LEAVE-FILE-IS-OPEN
014800         CLOSE LV-LEAVE-FILE
014900         MOVE "N" TO WS-LEAVE-FILE-OPEN-SW.
015000 0900-EXIT.
015100     EXIT.
015200*
015300 1000-REJECT-LEAVE.
015400*    KEYED READ ON LV-LEAVE-ID, SAME AS THE APPROVAL PATH.
015500     MOVE LT-LEAVE-ID          TO LV-LEAVE-ID.
015600     READ LV-LEAVE-FILE
015700         INVALID KEY
015800             MOVE 1     TO LV-CD-RETURN-CODE
015900             MOVE LV032 TO LV-CD-MSG
016000*            NOTHING TO REJECT IF THE ID DOESN'T EXIST - LEAVE
016100*            THE OPERATOR THE STANDARD "NOT FOUND" WORDING.
016200             GO TO 1000-EXIT.
016300*    LV-APPROVED-BY/LV-APPROVED-DATE DOUBLE UP AS THE REJECTING
016400*    MANAGER AND REJECTION DATE - THE MASTER HAS NO SEPARATE
016500*    "REJECTED-BY" FIELD, HR NEVER ASKED FOR ONE.
016600     SET LV-STATUS-REJECTED   TO TRUE.
016700     MOVE LT-ACTOR-EMP-NO     TO LV-APPROVED-BY.
016800     MOVE LV-CD-TODAY         TO LV-APPROVED-DATE.
016900     MOVE LT-REJECTION-REASON TO LV-REJECTION-REASON.
017000*    NO BALANCE CALL HERE, UNLIKE LV020 - A REJECTED LEAVE NEVER
017100*    DREW FROM THE ANNUAL POT SO THERE IS NOTHING TO REVERSE.
017200     REWRITE LV-LEAVE-RECORD
017300         INVALID KEY
017400             MOVE 1     TO LV-CD-RETURN-CODE
017500             MOVE LV033 TO LV-CD-MSG.
017600*    LV001 COUNTS THIS TRANSACTION AS REJECTED WHETHER THE REWRITE
017700*    SUCCEEDS OR NOT - IT LOOKS AT LV-CD-RETURN-CODE, NOT AT US.
017800 1000-EXIT.
017900     EXIT.
