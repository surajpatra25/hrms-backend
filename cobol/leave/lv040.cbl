000100 IDENTIFICATION            DIVISION.
000200*
000300 PROGRAM-ID.               LV040.
000400 AUTHOR.                   V B COEN.
000500 INSTALLATION.             APPLEWOOD COMPUTERS.
000600 DATE-WRITTEN.             15/06/85.
000700 DATE-COMPILED.
000800 SECURITY.                 APPLEWOOD COMPUTERS - PAYROLL/HR
000900                           DIVISION.  INTERNAL USE ONLY.
001000*
001100*    REMARKS.              LVCANC - CANCELS A PENDING LEAVE
001200*                          APPLICATION.  CALLED BY LV001
001300*                          (LVTRDRV) ONCE PER "C" TRANSACTION.
001400*
001500*                          ONLY THE OWNING EMPLOYEE MAY CANCEL
001600*                          THEIR OWN REQUEST, AND ONLY WHILE IT
001700*                          IS STILL PENDING - LT-ACTOR-EMP-NO
001800*                          CARRIES THE REQUESTING EMPLOYEE'S ID
001900*                          ON A CANCEL TRANSACTION.
002000*
002100*    CALLED MODULES.       NONE.
002200*
002300*    FILES USED.           LVLEAVE - LEAVE MASTER, I-O, HELD
002400*                          OPEN FOR THE LIFE OF THE RUN.
002500*
002600*    ERROR MESSAGES USED.  LV041, LV042, LV043, LV044, LV045.
002700*
002800*-----------------------------------------------------------
002900* CHANGE LOG.
003000*-----------------------------------------------------------
003100* 15/06/85 VBC - CREATED.
003200* 09/09/86 VBC - OWNERSHIP CHECK ADDED, WAS MISSING FROM THE
003300*                FIRST CUT - ANY EMPLOYEE COULD CANCEL ANY
003400*                LEAVE.  HR CAUGHT THIS IN PARALLEL RUN.
003500* 19/11/98 VBC - Y2K REVIEW.  DATE FIELDS ALREADY CCYYMMDD - NO
003600*                CODE CHANGE REQUIRED.  SIGNED OFF SC.
003700* 22/04/03 VBC - RESPONDS TO LV-CD-FN-CLOSE-FILES SO LV001 CAN
003800*                CLOSE US DOWN CLEANLY AT EOJ.
003900* 06/02/07 VBC - REQ 4471.  SWITCHED STATUS TEST AND SET TO THE
004000*                88-LEVELS IN WSLVLEAV RATHER THAN LITERALS.
004100* 14/09/09 VBC - REQ 5188.  DROPPED THE LV-VALID-TRAN-CODE CLASS
004200*                TEST AND THE UPSI-0 TRACE SWITCH - LV001 ALREADY
004300*                TURNS AWAY ANY CODE THAT ISN'T A/P/R/C BEFORE
004400*                THIS PROGRAM IS EVER CALLED, SO NEITHER WAS
004500*                DOING ANY WORK HERE.
004600*-----------------------------------------------------------
004700*
004800 ENVIRONMENT               DIVISION.
004900 CONFIGURATION             SECTION.
005000 SPECIAL-NAMES.
005100     C01                   IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT              SECTION.
005400 FILE-CONTROL.
005500     SELECT LV-LEAVE-FILE    ASSIGN TO "LVLEAVE"
005600         ORGANIZATION       IS INDEXED
005700         ACCESS MODE        IS DYNAMIC
005800         RECORD KEY         IS LV-LEAVE-ID
005900         ALTERNATE RECORD KEY IS LV-EMPLOYEE-NO
006000                            WITH DUPLICATES
006100         FILE STATUS        IS WS-LEAVE-FILE-STATUS.
006200*
006300 DATA                      DIVISION.
006400 FILE                      SECTION.
006500 FD  LV-LEAVE-FILE
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 272 CHARACTERS.
006800     COPY "wslvleav.cob".
006900*
007000 WORKING-STORAGE           SECTION.
007100 77  PROG-NAME             PIC X(15)  VALUE "LV040 (1.04)".
007200*
007300     COPY "wslvdate.cob".
007400*
007500 01  WS-SWITCHES.
007600     03  WS-LEAVE-FILE-OPEN-SW  PIC X  VALUE "N".
007700         88  WS-LEAVE-FILE-IS-OPEN     VALUE "Y".
007800     03  FILLER                 PIC X.
007900*
008000 01  WS-LEAVE-FILE-STATUS-GROUP.
008100     03  WS-LEAVE-FILE-STATUS   PIC XX  VALUE ZERO.
008200         88  WS-LEAVE-FILE-OK             VALUE "00" "97".
008300         88  WS-LEAVE-FILE-NOT-FOUND      VALUE "35".
008400     03  FILLER                 PIC X.
008500*
008600 01  WS-ERROR-MESSAGES.
008700     03  LV041        PIC X(45)
008800         VALUE "LV041 LEAVE FILE OPEN FAILED, STATUS=".
008900     03  LV042        PIC X(45)
009000         VALUE "Leave application not found".
009100     03  LV043        PIC X(50)
009200         VALUE "You can only cancel your own leave applications".
009300     03  LV044        PIC X(50)
009400         VALUE "Only pending leave applications can be cancelled".
009500     03  LV045        PIC X(45)
009600         VALUE "LV045 UNABLE TO REWRITE LEAVE RECORD".
009700     03  FILLER       PIC X(5).
009800*
009900 LINKAGE                   SECTION.
010000     COPY "wslvtran.cob".
010100     COPY "wslvcall.cob".
010200*
010300 PROCEDURE DIVISION USING LV-TRANS-RECORD LV-CALL-DATA.
010400*
010500 0000-MAIN-LOGIC.
010600*    FUNCTION "X" FROM LV001 AT END OF JOB MEANS CLOSE DOWN - NO
010700*    CANCELLATION WORK HAPPENS ON THAT CALL.
010800     IF LV-CD-FN-CLOSE-FILES
010900         PERFORM 0900-CLOSE-LEAVE-FILE THRU 0900-EXIT
011000         GO TO 0000-EXIT.
011100     MOVE ZERO                TO LV-CD-RETURN-CODE.
011200     MOVE SPACES              TO LV-CD-MSG.
011300     PERFORM 0100-CHECK-FILE-OPEN THRU 0100-EXIT.
011400     IF NOT LV-CD-OK
011500         GO TO 0000-EXIT.
011600     PERFORM 1000-CANCEL-LEAVE THRU 1000-EXIT.
011700 0000-EXIT.
011800     EXIT PROGRAM.
011900*
012000*----------------------------------------------------------
012100* FILE STAYS OPEN FOR THE LIFE OF THE RUN, SAME AS LV010/020/030.
012200*----------------------------------------------------------
012300 0100-CHECK-FILE-OPEN.
012400*    ONCE OPEN, STAYS OPEN - ONLY THE FIRST TRANSACTION LV001
012500*    SENDS US ACTUALLY OPENS THE FILE.
012600     IF WS-LEAVE-FILE-IS-OPEN
012700         GO TO 0100-EXIT.
012800     OPEN I-O LV-LEAVE-FILE.
012900*    STATUS 35 SHOULD NOT HAPPEN HERE IN PRACTICE - LV010 WILL
013000*    HAVE CREATED THE FILE ALREADY - BUT WE STILL COVER IT.
013100     IF WS-LEAVE-FILE-NOT-FOUND
013200         OPEN OUTPUT LV-LEAVE-FILE
013300         CLOSE LV-LEAVE-FILE
013400         OPEN I-O LV-LEAVE-FILE.
013500     IF NOT WS-LEAVE-FILE-OK
013600         MOVE 1        TO LV-CD-RETURN-CODE
013700         STRING LV041 DELIMITED BY SIZE
013800             WS-LEAVE-FILE-STATUS DELIMITED BY SIZE
013900             INTO LV-CD-MSG
014000         GO TO 0100-EXIT.
014100     MOVE "Y" TO WS-LEAVE-FILE-OPEN-SW.
014200 0100-EXIT.
014300     EXIT.
014400*
014500 0900-CLOSE-LEAVE-FILE.
014600*    ONLY CLOSE IF WE ACTUALLY OPENED IT.
014700     IF WS-LEAVE-FILE-IS-OPEN
014800         CLOSE LV-LEAVE-FILE
014900         MOVE "N" TO WS-LEAVE-FILE-OPEN-SW.
015000 0900-EXIT.
015100     EXIT.
015200*
015300*----------------------------------------------------------
015400* CANCEL SEQUENCE - READ, CHECK OWNERSHIP, CHECK STATUS IS
015500* STILL PENDING, STAMP, REWRITE.  NO BALANCE EFFECT - A
015600* PENDING REQUEST NEVER DREW FROM THE ANNUAL POT.
015700*----------------------------------------------------------
015800 1000-CANCEL-LEAVE.
015900*    KEYED READ ON LV-LEAVE-ID, SAME AS APPROVE AND REJECT.
016000     MOVE LT-LEAVE-ID          TO LV-LEAVE-ID.
016100     READ LV-LEAVE-FILE
016200         INVALID KEY
016300             MOVE 1     TO LV-CD-RETURN-CODE
016400             MOVE LV042 TO LV-CD-MSG
016500             GO TO 1000-EXIT.
016600*    OWNERSHIP IS CHECKED BEFORE STATUS - AN EMPLOYEE TRYING TO
016700*    CANCEL SOMEONE ELSE'S REQUEST SHOULD GET THE OWNERSHIP
016800*    MESSAGE EVEN IF THE REQUEST HAS ALSO ALREADY BEEN APPROVED.
016900     PERFORM 1100-VALIDATE-OWNER THRU 1100-EXIT.
017000     IF NOT LV-CD-OK
017100         GO TO 1000-EXIT.
017200*    OWNER OK - NOW CHECK THE STATUS GUARD BEFORE TOUCHING
017300*    THE RECORD AT ALL.
017400     PERFORM 1200-VALIDATE-STATUS THRU 1200-EXIT.
017500     IF NOT LV-CD-OK
017600         GO TO 1000-EXIT.
017700*    BOTH GUARDS PASSED - OWNER MATCHES AND STATUS IS STILL
017800*    PENDING - SAFE TO STAMP THE RECORD CANCELLED AND REWRITE.
017900     SET LV-STATUS-CANCELLED   TO TRUE.
018000     REWRITE LV-LEAVE-RECORD
018100         INVALID KEY
018200             MOVE 1     TO LV-CD-RETURN-CODE
018300             MOVE LV045 TO LV-CD-MSG.
018400 1000-EXIT.
018500     EXIT.
018600*
018700*----------------------------------------------------------
018800* OWNERSHIP CHECK - LT-ACTOR-EMP-NO IS WHO SUBMITTED THE
018900* CANCEL, LV-EMPLOYEE-NO IS WHO THE APPLICATION BELONGS TO.
019000* THESE MUST MATCH - SEE THE 09/09/86 CHANGE-LOG ENTRY ABOVE.
019100*----------------------------------------------------------
019200 1100-VALIDATE-OWNER.
019300     IF LT-ACTOR-EMP-NO NOT = LV-EMPLOYEE-NO
019400         MOVE 1     TO LV-CD-RETURN-CODE
019500         MOVE LV043 TO LV-CD-MSG.
019600 1100-EXIT.
019700     EXIT.
019800*
019900*    ONLY A STILL-PENDING REQUEST CAN BE CANCELLED - ONCE HR HAS
020000*    APPROVED OR REJECTED IT, OR IT IS ALREADY CANCELLED, THE
020100*    EMPLOYEE CANNOT TAKE IT BACK THROUGH THIS TRANSACTION.
020200 1200-VALIDATE-STATUS.
020300     IF NOT LV-STATUS-PENDING
020400         MOVE 1     TO LV-CD-RETURN-CODE
020500         MOVE LV044 TO LV-CD-MSG.
020600 1200-EXIT.
020700     EXIT.
