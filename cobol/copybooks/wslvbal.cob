000100* *******************************************
000200*                                           *
000300*   Record Definition For Leave             *
000400*        Balance File                        *
000500*      Uses Lb-Bal-Key (Employee-No + Year)  *
000600*        as key                              *
000700* *******************************************
000800*   File size 48 bytes.
000900* 
001000*  12/06/85 vbc - Created for the Leave Administration module.
001100*  14/06/85 vbc - Combined Lb-Bal-Key added, was two separate
001200*                 fields, DAL needs one key item for the file.
001300*  19/11/98 vbc - Y2K review, Lb-Bal-Year already 4 digit - OK.
001400* 
001500 01  LV-BALANCE-RECORD.
001600     03  LB-BAL-KEY.
001700         05  LB-EMPLOYEE-NO       PIC 9(9)      COMP.
001800         05  LB-BAL-YEAR          PIC 9(4).
001900     03  LB-BAL-KEY-X REDEFINES LB-BAL-KEY.
002000         05  LB-EMPLOYEE-NO-X     PIC X(4).
002100         05  LB-BAL-YEAR-X        PIC X(4).
002200     03  LB-TOTAL-ANNUAL-LEAVES   PIC 9(3).
002300     03  LB-USED-LEAVES           PIC 9(3).
002400     03  LB-REMAINING-LEAVES      PIC S9(4)     COMP-3.
002500     03  LB-CREATED-DATE          PIC 9(8).
002600     03  LB-UPDATED-DATE          PIC 9(8).
002700     03  FILLER                   PIC X(15).
