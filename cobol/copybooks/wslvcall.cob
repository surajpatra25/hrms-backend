000100* *******************************************
000200*                                           *
000300*   Common Linkage Passed Between LVTRDRV   *
000400*     (LV001) And The Four Transaction       *
000500*     Subprograms, And Between Those And     *
000600*     LVBALSB (LV900).                       *
000700* *******************************************
000800* 
000900*  15/06/85 vbc - Created.
001000*  07/01/97 vbc - Lv-Cd-Msg widened 30 to 60, "Insufficient leave
001100*                 balance. Remaining: nnnn days" was truncating.
001200*  22/04/03 vbc - Added Lv-Cd-Fn-Close-Files, needed a clean way
001300*                 for LV001 to tell LV900 to close down at EOJ.
001400* 
001500 01  LV-CALL-DATA.
001600     03  LV-CD-FUNCTION           PIC X.
001700         88  LV-CD-FN-GET-OR-CREATE     VALUE "G".
001800         88  LV-CD-FN-POST-USED         VALUE "P".
001900         88  LV-CD-FN-COMPUTE-DAYS      VALUE "D".
002000         88  LV-CD-FN-CLOSE-FILES       VALUE "X".
002100     03  LV-CD-TODAY              PIC 9(8).
002200     03  LV-CD-EMPLOYEE-NO        PIC 9(9)      COMP.
002300     03  LV-CD-BAL-YEAR           PIC 9(4).
002400     03  LV-CD-START-DATE         PIC 9(8).
002500     03  LV-CD-END-DATE           PIC 9(8).
002600     03  LV-CD-ADDITIONAL-DAYS    PIC S9(5)     COMP-3.
002700     03  LV-CD-RETURN-CODE        PIC 9.
002800         88  LV-CD-OK                   VALUE 0.
002900         88  LV-CD-REJECTED             VALUE 1.
003000     03  LV-CD-MSG                PIC X(60)     VALUE SPACES.
003100     03  LV-CD-LEAVE-DAYS         PIC S9(5)     COMP-3.
003200     03  LV-CD-REMAINING-LEAVES   PIC S9(4)     COMP-3.
003300     03  LV-CD-TOTAL-LEAVES       PIC 9(3).
003400     03  LV-CD-USED-LEAVES        PIC 9(3).
003500     03  FILLER                   PIC X(5).
